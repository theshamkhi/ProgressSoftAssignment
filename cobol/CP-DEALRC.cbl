000100******************************************************************
000200*    CP-DEALRC                                                   *
000300*    LAYOUT - DEAL RECORD (PERSISTED / CANONICAL FORM)           *
000400*    RECORD OF FILE DEALSTOR.RELATIVE.DEALS                      *
000500*    LENGTH 94 BYTES, KEY = DEAL-ID (CHECKED VIA WS-DEAL-INDICE  *
000600*    IN PGMDLINS - NO INDEXED (ISAM) HANDLER IS ASSUMED HERE)    *
000700******************************************************************
000800 01  WS-REG-DEAL.
000900*        PRIMARY KEY - TRIMMED VALUE OF THE INPUT DEAL ID
001000     03  DEAL-ID                 PIC X(40)   VALUE SPACES.
001100*        UPPER-CASED, VALIDATED SOURCE CURRENCY CODE
001200     03  DEAL-FROM-CUR           PIC X(03)   VALUE SPACES.
001300*        UPPER-CASED, VALIDATED DESTINATION CURRENCY CODE
001400     03  DEAL-TO-CUR             PIC X(03)   VALUE SPACES.
001500*        PARSED DEAL DATE-TIME (SPLIT DATE/TIME, NO SEPARATORS)
001600     03  DEAL-TIMESTAMP.
001700         05  DEAL-TS-DATE        PIC 9(08)   VALUE ZEROS.
001800         05  DEAL-TS-TIME        PIC 9(06)   VALUE ZEROS.
001900*        DEAL AMOUNT, 4 DECIMAL PLACES, MUST BE GREATER THAN ZERO
002000     03  DEAL-AMOUNT             PIC S9(15)V9(4) COMP-3.
002100*        RUN DATE-TIME THE RECORD WAS WRITTEN - SET ONCE, NEVER
002200*        UPDATED ON A SUBSEQUENT RUN (DEDUP KEEPS THE ORIGINAL)
002300     03  DEAL-CREATED-AT.
002400         05  DEAL-CRT-DATE       PIC 9(08)   VALUE ZEROS.
002500         05  DEAL-CRT-TIME       PIC 9(06)   VALUE ZEROS.
002600     03  FILLER                  PIC X(10)   VALUE SPACES.
