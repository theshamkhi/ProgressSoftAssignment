000100nes
000200ATION DIVISION.
000300 PROGRAM-ID. PGMDLINS.
000400 AUTHOR. T BRENNAN.
000500 INSTALLATION. TREASURY OPERATIONS - BATCH SYSTEMS.
000600 DATE-WRITTEN. 04/16/1991.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900******************************************************************
001000*    PGMDLINS - FX DEAL STORE / DUPLICATE-KEY SERVICE            *
001100*    ===================================================        *
001200*  OWNS DEALSTOR, THE RELATIVE-ORGANIZATION DEAL STORE, AND AN   *
001300*  IN-MEMORY DEAL-ID INDEX KEPT IN ASCENDING ORDER SO A DUPLICATE*
001400*  DEAL CAN BE DETECTED WITH SEARCH ALL - NO INDEXED (ISAM) FILE *
001500*  HANDLER IS ASSUMED AVAILABLE ON THIS SYSTEM.  CALLED ONCE TO  *
001600*  INITIALISE (LOADS ANY DEALS ALREADY ON FILE FROM PRIOR RUNS), *
001700*  ONCE PER INPUT ROW TO CHECK/INSERT, AND ONCE TO CLOSE OUT.    *
001800******************************************************************
001900*    CHANGE LOG
002000*    ----------
002100*    04/16/91  TBRENNAN  ORIGINAL PROGRAM - REQ FX-0142
002200*    09/20/91  TBRENNAN  INDEX NOW LOADED FROM EXISTING DEALSTOR
002300*                        ON INIT SO DEDUP SURVIVES ACROSS RUNS
002400*    02/27/92  TBRENNAN  RELATIVE KEY NOW COMP, WAS DISPLAY
002500*    06/19/95  MPACHECO  TABLE BOUND RAISED 2000 TO 5000 - FX-0201
002600*    08/22/97  DKOWALSKI ABEND PATH ADDED FOR TABLE-FULL CONDITION
002700*    03/11/98  DKOWALSKI CANONICAL LAYOUT NOW COPY CPDEALRC, WAS
002800*                        RETYPED HERE - COULD DRIFT FROM PGMDLMAP
002900*    12/30/98  RHALVOR   Y2K - NO 2-DIGIT YEAR HELD IN THIS PGM
003000*    05/16/01  SFELDMAN  OPEN I-O NOW FALLS BACK TO OUTPUT ON 35
003100*    10/02/03  SFELDMAN  COMMENT CLEANUP, NO LOGIC CHANGE
003200*    04/18/06  TBRENNAN  HEADER BANNER ALIGNED TO CURRENT SHOP
003300*                        STANDARD - NO LOGIC CHANGE
003400*    11/09/09  MPACHECO  COMMENT CLEANUP AHEAD OF SOX AUDIT
003500******************************************************************
003600 
003700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT DEALSTOR ASSIGN TO DDDLSTOR
004600     ORGANIZATION IS RELATIVE
004700     ACCESS       IS DYNAMIC
004800     RELATIVE KEY IS WS-DEAL-RELKEY
004900     FILE STATUS  IS FS-DEALSTOR.
005000 
005100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005200 DATA DIVISION.
005300 FILE SECTION.
005400 
005500 FD  DEALSTOR
005600     BLOCK CONTAINS 0 RECORDS
005700     RECORDING MODE IS F.
005800 01  FS-REG-DEAL.
005900     03  FS-REG-DEAL-DATA        PIC X(84).
006000     03  FILLER                  PIC X(10).
006100 
006200*----------- 1ST REDEFINES - KEY-ONLY VIEW OF THE FD RECORD -----
006300*        LETS 2100-BUSCAR-I COMPARE JUST THE DEAL-ID WITHOUT
006400*        UNPACKING THE WHOLE 94-BYTE RECORD.
006500 01  FS-REG-DEAL-KEYVIEW REDEFINES FS-REG-DEAL.
006600     03  FS-KEY-DEAL-ID          PIC X(40).
006700     03  FILLER                  PIC X(54).
006800 
006900 WORKING-STORAGE SECTION.
007000*=======================*
007100 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007200 
007300*----   ARCHIVO  --------------------------------------------- 
007400 77  FS-DEALSTOR             PIC XX      VALUE SPACES.
007500 77  WS-DEAL-RELKEY          PIC 9(08)   COMP VALUE ZEROS.
007600 
007700 77  WS-STATUS-FIN           PIC X       VALUE 'N'.
007800     88  WS-FIN-LECTURA                  VALUE 'Y'.
007900     88  WS-NO-FIN-LECTURA               VALUE 'N'.
008000 
008100*----   SUBSCRIPTS / COUNTERS  ------------------------------- 
008200 77  WS-TABLA-MAX            PIC 9(05)   COMP VALUE 5000.         MP950619
008300 77  WS-TABLA-CANT           PIC 9(05)   COMP VALUE ZEROS.
008400 77  WS-INS-POS              PIC 9(05)   COMP VALUE ZEROS.
008500 77  WS-IDX                  PIC 9(05)   COMP VALUE ZEROS.
008600 77  WS-IDX-DESDE            PIC 9(05)   COMP VALUE ZEROS.
008700 
008800*----   SWITCHES  ---------------------------------------------- 
008900 77  WS-CURR-FOUND-SW        PIC X(01)   VALUE 'N'.
009000     88  WS-CURR-FOUND                   VALUE 'Y'.
009100 
009200*----   CLAVE DE TRABAJO PARA BUSQUEDA/INSERCION EN EL INDICE  --
009300*        (CARGADA DESDE LK-IDF-DEAL-ID EN 2000, O DESDE
009400*        FS-KEY-DEAL-ID CUANDO SE ESTA RECARGANDO EL INDICE)
009500 77  WS-KEY-DEAL-ID          PIC X(40)   VALUE SPACES.
009600 
009700*----   REGISTRO DE TRABAJO - VIA CP-DEALRC (2ND REDEFINES)  ----
009800*        USED TO BE HAND-RETYPED HERE TOO - SAME LAYOUT AS        DK980311
009900*        PGMDLMAP, NOW COPYBOOK-DRIVEN SO THE TWO CANNOT DRIFT    DK980311
010000     COPY CPDEALRC.
010100 
010200 01  WS-REG-DEAL-BYTES REDEFINES WS-REG-DEAL.
010300     03  WS-RDB-CHAR             PIC X(01)  OCCURS 94 TIMES.
010400 
010500*----   INDICE EN MEMORIA DE DEAL-ID, ORDEN ASCENDENTE  ---------
010600*        TABLA DE LARGO VARIABLE (OCCURS DEPENDING ON) PARA QUE
010700*        SEARCH ALL SOLO RECORRA LAS ENTRADAS REALMENTE USADAS.
010800 01  WS-DEAL-INDICE.
010900     03  WS-DIDX-ENTRADA OCCURS 1 TO 5000 TIMES
011000                         DEPENDING ON WS-TABLA-CANT
011100                         ASCENDING KEY IS WS-DIDX-DEAL-ID
011200                         INDEXED BY WS-DIDX-IDX.
011300         05  WS-DIDX-DEAL-ID     PIC X(40).
011400 
011500 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
011600 
011700*----------------------------------------------------------------
011800 LINKAGE SECTION.
011900*================*
012000 01  LK-DEALINS-AREA.
012100     03  LK-FUNCTION             PIC X(01).
012200         88  LK-FN-INIT                  VALUE 'I'.
012300         88  LK-FN-WRITE                 VALUE 'W'.
012400         88  LK-FN-FINAL                 VALUE 'F'.
012500     03  LK-IN-DEAL              PIC X(94).
012600*        3RD REDEFINES - PICK THE DEAL-ID STRAIGHT OUT OF THE
012700*        CALLER'S RECORD IMAGE WITHOUT AN EXTRA MOVE
012800     03  LK-IN-DEAL-FIELDS REDEFINES LK-IN-DEAL.
012900         05  LK-IDF-DEAL-ID      PIC X(40).
013000         05  FILLER              PIC X(54).
013100     03  LK-RESULT               PIC X(01).
013200         88  LK-RES-INSERTED             VALUE 'N'.
013300         88  LK-RES-DUPLICATE            VALUE 'D'.
013400         88  LK-RES-DBERROR              VALUE 'E'.
013500 
013600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013700 PROCEDURE DIVISION USING LK-DEALINS-AREA.
013800 
013900 MAIN-PROGRAM-I.
014000 
014100     EVALUATE TRUE
014200        WHEN LK-FN-INIT
014300           PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
014400        WHEN LK-FN-WRITE
014500           PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
014600        WHEN LK-FN-FINAL
014700           PERFORM 9999-FINAL-I   THRU 9999-FINAL-F
014800        WHEN OTHER
014900           CONTINUE
015000     END-EVALUATE.
015100 
015200 MAIN-PROGRAM-F. GOBACK.
015300 
015400 
015500*----   ABRE EL ARCHIVO DE DEALS Y CARGA EL INDICE EN MEMORIA  --
015600 1000-INICIO-I.
015700 
015800     MOVE ZEROS TO WS-TABLA-CANT WS-DEAL-RELKEY.
015900 
016000     OPEN I-O DEALSTOR.
016100 
016200     IF FS-DEALSTOR = '35'                                        SF010516
016300        OPEN OUTPUT DEALSTOR                                      SF010516
016400        CLOSE DEALSTOR                                            SF010516
016500        OPEN I-O DEALSTOR                                         SF010516
016600     END-IF.
016700 
016800     IF FS-DEALSTOR NOT = '00'
016900        DISPLAY '* ERROR EN OPEN DEALSTOR = ' FS-DEALSTOR
017000        MOVE 9999 TO RETURN-CODE
017100     ELSE
017200        PERFORM 1100-CARGAR-INDICE-I THRU 1100-CARGAR-INDICE-F
017300     END-IF.
017400 
017500 1000-INICIO-F. EXIT.
017600 
017700*----   LEE TODO LO EXISTENTE PARA REARMAR EL INDICE ORDENADO  --
017800 1100-CARGAR-INDICE-I.
017900 
018000     SET WS-NO-FIN-LECTURA TO TRUE.
018100 
018200     PERFORM 1110-LEER-SIGUIENTE-I THRU 1110-LEER-SIGUIENTE-F
018300        UNTIL WS-FIN-LECTURA.
018400 
018500 1100-CARGAR-INDICE-F. EXIT.
018600 
018700 1110-LEER-SIGUIENTE-I.
018800 
018900     READ DEALSTOR NEXT RECORD.
019000 
019100     EVALUATE FS-DEALSTOR
019200        WHEN '00'
019300           ADD 1 TO WS-DEAL-RELKEY
019400           MOVE FS-KEY-DEAL-ID TO WS-KEY-DEAL-ID
019500           PERFORM 2200-INDICE-INSERT-I THRU 2200-INDICE-INSERT-F
019600        WHEN '10'
019700           SET WS-FIN-LECTURA TO TRUE
019800        WHEN OTHER
019900           DISPLAY '* ERROR EN READ DEALSTOR = ' FS-DEALSTOR
020000           SET WS-FIN-LECTURA TO TRUE
020100     END-EVALUATE.
020200 
020300 1110-LEER-SIGUIENTE-F. EXIT.
020400 
020500 
020600*----   VERIFICA DUPLICADO Y GRABA SI ES UN DEAL NUEVO  ----------
020700 2000-PROCESO-I.
020800 
020900     MOVE 'N' TO LK-RESULT.
021000     MOVE LK-IDF-DEAL-ID TO WS-KEY-DEAL-ID.
021100     PERFORM 2100-BUSCAR-I THRU 2100-BUSCAR-F.
021200 
021300     IF WS-CURR-FOUND
021400        SET LK-RES-DUPLICATE TO TRUE
021500     ELSE
021600        PERFORM 2300-GRABAR-I THRU 2300-GRABAR-F
021700     END-IF.
021800 
021900 2000-PROCESO-F. EXIT.
022000 
022100*----   BUSQUEDA BINARIA DEL DEAL-ID EN EL INDICE EN MEMORIA  ----
022200 2100-BUSCAR-I.
022300 
022400     SET WS-CURR-FOUND TO FALSE.
022500 
022600     IF WS-TABLA-CANT > 0
022700        SET WS-DIDX-IDX TO 1
022800        SEARCH ALL WS-DIDX-ENTRADA
022900           AT END CONTINUE
023000           WHEN WS-DIDX-DEAL-ID (WS-DIDX-IDX) = WS-KEY-DEAL-ID
023100              SET WS-CURR-FOUND TO TRUE
023200        END-SEARCH
023300     END-IF.
023400 
023500 2100-BUSCAR-F. EXIT.
023600 
023700*----   INSERCION ORDENADA EN EL INDICE (DESPLAZA Y ABRE HUECO) -
023800 2200-INDICE-INSERT-I.
023900 
024000     IF WS-TABLA-CANT NOT < WS-TABLA-MAX                          DK970822
024100        DISPLAY '* DEAL TABLE FULL - MAX ' WS-TABLA-MAX           DK970822
024200                                            ' EXCEEDED'           DK970822
024300        MOVE 9999 TO RETURN-CODE                                  DK970822
024400        CLOSE DEALSTOR                                            DK970822
024500        GOBACK                                                    DK970822
024600     END-IF.
024700 
024800     MOVE 1 TO WS-INS-POS.
024900     PERFORM 2210-BUSCAR-POSICION-I THRU 2210-BUSCAR-POSICION-F
025000        VARYING WS-IDX FROM 1 BY 1
025100        UNTIL WS-IDX > WS-TABLA-CANT.
025200 
025300     ADD 1 TO WS-TABLA-CANT.
025400 
025500     IF WS-TABLA-CANT > WS-INS-POS
025600        PERFORM 2220-DESPLAZAR-I THRU 2220-DESPLAZAR-F
025700           VARYING WS-IDX FROM WS-TABLA-CANT BY -1
025800           UNTIL WS-IDX = WS-INS-POS
025900     END-IF.
026000 
026100     MOVE WS-KEY-DEAL-ID TO WS-DIDX-DEAL-ID (WS-INS-POS).
026200 
026300 2200-INDICE-INSERT-F. EXIT.
026400 
026500 2210-BUSCAR-POSICION-I.
026600 
026700     IF WS-DIDX-DEAL-ID (WS-IDX) < WS-KEY-DEAL-ID
026800        COMPUTE WS-INS-POS = WS-IDX + 1
026900     END-IF.
027000 
027100 2210-BUSCAR-POSICION-F. EXIT.
027200 
027300 2220-DESPLAZAR-I.
027400 
027500     MOVE WS-DIDX-DEAL-ID (WS-IDX - 1)
027600                        TO WS-DIDX-DEAL-ID (WS-IDX).
027700 
027800 2220-DESPLAZAR-F. EXIT.
027900 
028000*----   ASIGNA CLAVE RELATIVA Y GRABA EL REGISTRO NUEVO  ---------
028100 2300-GRABAR-I.
028200 
028300     ADD 1 TO WS-DEAL-RELKEY.
028400     MOVE LK-IN-DEAL TO FS-REG-DEAL.
028500 
028600     WRITE FS-REG-DEAL.
028700 
028800     IF FS-DEALSTOR = '00'
028900        PERFORM 2200-INDICE-INSERT-I THRU 2200-INDICE-INSERT-F
029000        SET LK-RES-INSERTED TO TRUE
029100     ELSE
029200        DISPLAY '* ERROR EN WRITE DEALSTOR = ' FS-DEALSTOR
029300        SUBTRACT 1 FROM WS-DEAL-RELKEY
029400        SET LK-RES-DBERROR TO TRUE
029500     END-IF.
029600 
029700 2300-GRABAR-F. EXIT.
029800 
029900 
030000 9999-FINAL-I.
030100 
030200     CLOSE DEALSTOR.
030300 
030400     IF FS-DEALSTOR NOT = '00'
030500        DISPLAY '* ERROR EN CLOSE DEALSTOR = ' FS-DEALSTOR
030600     END-IF.
030700 
030800 9999-FINAL-F. EXIT.
