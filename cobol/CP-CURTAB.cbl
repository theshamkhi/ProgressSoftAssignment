000100******************************************************************
000200*    CP-CURTAB                                                   *
000300*    ISO-4217 CURRENCY REFERENCE TABLE                           *
000400*    ============================================================
000500*    - CURR-BLACK-CODE  : NON-CIRCULATING / TEST CODES THAT ARE  *
000600*                         SHAPED LIKE A CURRENCY BUT ARE REJECTED*
000700*                         WITH A SPECIFIC DIAGNOSTIC BEFORE THE  *
000800*                         GENERAL EXISTENCE CHECK IS EVEN TRIED. *
000900*    CURR-VALID-CODE  : RECOGNISED ISO-4217 CIRCULATING CODES.  *
001000*                         BOTH TABLES ARE CARRIED IN ASCENDING   *
001100*                         SEQUENCE FOR SEARCH ALL (BINARY LOOK-  *
001200*                         UP) FROM PGMDLVAL.                     *
001300*    MAINTENANCE: ADD NEW CODES IN ALPHABETIC ORDER ONLY - THE   *
001400*    ASCENDING KEY CLAUSE DEPENDS ON IT.                         *
001500******************************************************************
001600*---------------------------------------------------------------*
001700*    BLACKLISTED / NON-CIRCULATING CODES  (RULE 3)               *
001800*---------------------------------------------------------------*
001900 01  WS-CURR-BLACK-DATA.
002000     03  FILLER              PIC X(03)  VALUE 'XAG'.
002100     03  FILLER              PIC X(03)  VALUE 'XAU'.
002200     03  FILLER              PIC X(03)  VALUE 'XPD'.
002300     03  FILLER              PIC X(03)  VALUE 'XPT'.
002400     03  FILLER              PIC X(03)  VALUE 'XTS'.
002500     03  FILLER              PIC X(03)  VALUE 'XXX'.
002600 
002700 01  WS-CURR-BLACK-TABLE REDEFINES WS-CURR-BLACK-DATA.
002800     03  CURR-BLACK-CODE         PIC X(03)
002900                                 OCCURS 6 TIMES
003000                                 ASCENDING KEY IS CURR-BLACK-CODE
003100                                 INDEXED BY CURR-BLACK-IDX.
003200 
003300*---------------------------------------------------------------*
003400*    RECOGNISED ISO-4217 CIRCULATING CODES  (RULE 4)             *
003500*---------------------------------------------------------------*
003600 01  WS-CURR-VALID-DATA.
003700     03  FILLER              PIC X(03)  VALUE 'AED'.
003800     03  FILLER              PIC X(03)  VALUE 'AFN'.
003900     03  FILLER              PIC X(03)  VALUE 'ALL'.
004000     03  FILLER              PIC X(03)  VALUE 'AMD'.
004100     03  FILLER              PIC X(03)  VALUE 'ANG'.
004200     03  FILLER              PIC X(03)  VALUE 'AOA'.
004300     03  FILLER              PIC X(03)  VALUE 'ARS'.
004400     03  FILLER              PIC X(03)  VALUE 'AUD'.
004500     03  FILLER              PIC X(03)  VALUE 'AWG'.
004600     03  FILLER              PIC X(03)  VALUE 'AZN'.
004700     03  FILLER              PIC X(03)  VALUE 'BAM'.
004800     03  FILLER              PIC X(03)  VALUE 'BBD'.
004900     03  FILLER              PIC X(03)  VALUE 'BDT'.
005000     03  FILLER              PIC X(03)  VALUE 'BGN'.
005100     03  FILLER              PIC X(03)  VALUE 'BHD'.
005200     03  FILLER              PIC X(03)  VALUE 'BIF'.
005300     03  FILLER              PIC X(03)  VALUE 'BMD'.
005400     03  FILLER              PIC X(03)  VALUE 'BND'.
005500     03  FILLER              PIC X(03)  VALUE 'BOB'.
005600     03  FILLER              PIC X(03)  VALUE 'BRL'.
005700     03  FILLER              PIC X(03)  VALUE 'BSD'.
005800     03  FILLER              PIC X(03)  VALUE 'BTN'.
005900     03  FILLER              PIC X(03)  VALUE 'BWP'.
006000     03  FILLER              PIC X(03)  VALUE 'BYN'.
006100     03  FILLER              PIC X(03)  VALUE 'BZD'.
006200     03  FILLER              PIC X(03)  VALUE 'CAD'.
006300     03  FILLER              PIC X(03)  VALUE 'CDF'.
006400     03  FILLER              PIC X(03)  VALUE 'CHF'.
006500     03  FILLER              PIC X(03)  VALUE 'CLP'.
006600     03  FILLER              PIC X(03)  VALUE 'CNY'.
006700     03  FILLER              PIC X(03)  VALUE 'COP'.
006800     03  FILLER              PIC X(03)  VALUE 'CRC'.
006900     03  FILLER              PIC X(03)  VALUE 'CUP'.
007000     03  FILLER              PIC X(03)  VALUE 'CVE'.
007100     03  FILLER              PIC X(03)  VALUE 'CZK'.
007200     03  FILLER              PIC X(03)  VALUE 'DJF'.
007300     03  FILLER              PIC X(03)  VALUE 'DKK'.
007400     03  FILLER              PIC X(03)  VALUE 'DOP'.
007500     03  FILLER              PIC X(03)  VALUE 'DZD'.
007600     03  FILLER              PIC X(03)  VALUE 'EGP'.
007700     03  FILLER              PIC X(03)  VALUE 'ERN'.
007800     03  FILLER              PIC X(03)  VALUE 'ETB'.
007900     03  FILLER              PIC X(03)  VALUE 'EUR'.
008000     03  FILLER              PIC X(03)  VALUE 'FJD'.
008100     03  FILLER              PIC X(03)  VALUE 'FKP'.
008200     03  FILLER              PIC X(03)  VALUE 'GBP'.
008300     03  FILLER              PIC X(03)  VALUE 'GEL'.
008400     03  FILLER              PIC X(03)  VALUE 'GHS'.
008500     03  FILLER              PIC X(03)  VALUE 'GIP'.
008600     03  FILLER              PIC X(03)  VALUE 'GMD'.
008700     03  FILLER              PIC X(03)  VALUE 'GNF'.
008800     03  FILLER              PIC X(03)  VALUE 'GTQ'.
008900     03  FILLER              PIC X(03)  VALUE 'GYD'.
009000     03  FILLER              PIC X(03)  VALUE 'HKD'.
009100     03  FILLER              PIC X(03)  VALUE 'HNL'.
009200     03  FILLER              PIC X(03)  VALUE 'HTG'.
009300     03  FILLER              PIC X(03)  VALUE 'HUF'.
009400     03  FILLER              PIC X(03)  VALUE 'IDR'.
009500     03  FILLER              PIC X(03)  VALUE 'ILS'.
009600     03  FILLER              PIC X(03)  VALUE 'INR'.
009700     03  FILLER              PIC X(03)  VALUE 'IQD'.
009800     03  FILLER              PIC X(03)  VALUE 'IRR'.
009900     03  FILLER              PIC X(03)  VALUE 'ISK'.
010000     03  FILLER              PIC X(03)  VALUE 'JMD'.
010100     03  FILLER              PIC X(03)  VALUE 'JOD'.
010200     03  FILLER              PIC X(03)  VALUE 'JPY'.
010300     03  FILLER              PIC X(03)  VALUE 'KES'.
010400     03  FILLER              PIC X(03)  VALUE 'KGS'.
010500     03  FILLER              PIC X(03)  VALUE 'KHR'.
010600     03  FILLER              PIC X(03)  VALUE 'KMF'.
010700     03  FILLER              PIC X(03)  VALUE 'KPW'.
010800     03  FILLER              PIC X(03)  VALUE 'KRW'.
010900     03  FILLER              PIC X(03)  VALUE 'KWD'.
011000     03  FILLER              PIC X(03)  VALUE 'KYD'.
011100     03  FILLER              PIC X(03)  VALUE 'KZT'.
011200     03  FILLER              PIC X(03)  VALUE 'LAK'.
011300     03  FILLER              PIC X(03)  VALUE 'LBP'.
011400     03  FILLER              PIC X(03)  VALUE 'LKR'.
011500     03  FILLER              PIC X(03)  VALUE 'LRD'.
011600     03  FILLER              PIC X(03)  VALUE 'LSL'.
011700     03  FILLER              PIC X(03)  VALUE 'LYD'.
011800     03  FILLER              PIC X(03)  VALUE 'MAD'.
011900     03  FILLER              PIC X(03)  VALUE 'MDL'.
012000     03  FILLER              PIC X(03)  VALUE 'MGA'.
012100     03  FILLER              PIC X(03)  VALUE 'MKD'.
012200     03  FILLER              PIC X(03)  VALUE 'MMK'.
012300     03  FILLER              PIC X(03)  VALUE 'MNT'.
012400     03  FILLER              PIC X(03)  VALUE 'MOP'.
012500     03  FILLER              PIC X(03)  VALUE 'MRU'.
012600     03  FILLER              PIC X(03)  VALUE 'MUR'.
012700     03  FILLER              PIC X(03)  VALUE 'MVR'.
012800     03  FILLER              PIC X(03)  VALUE 'MWK'.
012900     03  FILLER              PIC X(03)  VALUE 'MXN'.
013000     03  FILLER              PIC X(03)  VALUE 'MYR'.
013100     03  FILLER              PIC X(03)  VALUE 'MZN'.
013200     03  FILLER              PIC X(03)  VALUE 'NAD'.
013300     03  FILLER              PIC X(03)  VALUE 'NGN'.
013400     03  FILLER              PIC X(03)  VALUE 'NIO'.
013500     03  FILLER              PIC X(03)  VALUE 'NOK'.
013600     03  FILLER              PIC X(03)  VALUE 'NPR'.
013700     03  FILLER              PIC X(03)  VALUE 'NZD'.
013800     03  FILLER              PIC X(03)  VALUE 'OMR'.
013900     03  FILLER              PIC X(03)  VALUE 'PAB'.
014000     03  FILLER              PIC X(03)  VALUE 'PEN'.
014100     03  FILLER              PIC X(03)  VALUE 'PGK'.
014200     03  FILLER              PIC X(03)  VALUE 'PHP'.
014300     03  FILLER              PIC X(03)  VALUE 'PKR'.
014400     03  FILLER              PIC X(03)  VALUE 'PLN'.
014500     03  FILLER              PIC X(03)  VALUE 'PYG'.
014600     03  FILLER              PIC X(03)  VALUE 'QAR'.
014700     03  FILLER              PIC X(03)  VALUE 'RON'.
014800     03  FILLER              PIC X(03)  VALUE 'RSD'.
014900     03  FILLER              PIC X(03)  VALUE 'RUB'.
015000     03  FILLER              PIC X(03)  VALUE 'RWF'.
015100     03  FILLER              PIC X(03)  VALUE 'SAR'.
015200     03  FILLER              PIC X(03)  VALUE 'SBD'.
015300     03  FILLER              PIC X(03)  VALUE 'SCR'.
015400     03  FILLER              PIC X(03)  VALUE 'SDG'.
015500     03  FILLER              PIC X(03)  VALUE 'SEK'.
015600     03  FILLER              PIC X(03)  VALUE 'SGD'.
015700     03  FILLER              PIC X(03)  VALUE 'SHP'.
015800     03  FILLER              PIC X(03)  VALUE 'SLE'.
015900     03  FILLER              PIC X(03)  VALUE 'SOS'.
016000     03  FILLER              PIC X(03)  VALUE 'SRD'.
016100     03  FILLER              PIC X(03)  VALUE 'SSP'.
016200     03  FILLER              PIC X(03)  VALUE 'STN'.
016300     03  FILLER              PIC X(03)  VALUE 'SYP'.
016400     03  FILLER              PIC X(03)  VALUE 'SZL'.
016500     03  FILLER              PIC X(03)  VALUE 'THB'.
016600     03  FILLER              PIC X(03)  VALUE 'TJS'.
016700     03  FILLER              PIC X(03)  VALUE 'TMT'.
016800     03  FILLER              PIC X(03)  VALUE 'TND'.
016900     03  FILLER              PIC X(03)  VALUE 'TOP'.
017000     03  FILLER              PIC X(03)  VALUE 'TRY'.
017100     03  FILLER              PIC X(03)  VALUE 'TTD'.
017200     03  FILLER              PIC X(03)  VALUE 'TWD'.
017300     03  FILLER              PIC X(03)  VALUE 'TZS'.
017400     03  FILLER              PIC X(03)  VALUE 'UAH'.
017500     03  FILLER              PIC X(03)  VALUE 'UGX'.
017600     03  FILLER              PIC X(03)  VALUE 'USD'.
017700     03  FILLER              PIC X(03)  VALUE 'UYU'.
017800     03  FILLER              PIC X(03)  VALUE 'UZS'.
017900     03  FILLER              PIC X(03)  VALUE 'VES'.
018000     03  FILLER              PIC X(03)  VALUE 'VND'.
018100     03  FILLER              PIC X(03)  VALUE 'VUV'.
018200     03  FILLER              PIC X(03)  VALUE 'WST'.
018300     03  FILLER              PIC X(03)  VALUE 'XAF'.
018400     03  FILLER              PIC X(03)  VALUE 'XCD'.
018500     03  FILLER              PIC X(03)  VALUE 'XOF'.
018600     03  FILLER              PIC X(03)  VALUE 'XPF'.
018700     03  FILLER              PIC X(03)  VALUE 'YER'.
018800     03  FILLER              PIC X(03)  VALUE 'ZAR'.
018900     03  FILLER              PIC X(03)  VALUE 'ZMW'.
019000     03  FILLER              PIC X(03)  VALUE 'ZWL'.
019100 
019200 01  WS-CURR-VALID-TABLE REDEFINES WS-CURR-VALID-DATA.
019300     03  CURR-VALID-CODE         PIC X(03)
019400                                 OCCURS 154 TIMES
019500                                 ASCENDING KEY IS CURR-VALID-CODE
019600                                 INDEXED BY CURR-VALID-IDX.
