000100******************************************************************
000200*    CP-DEALIN                                                   *
000300*    LAYOUT - FX DEAL IMPORT ROW (WORKING COPY)                  *
000400*    ONE PHYSICAL LINE OF NOVDEALS.CSV, DEAL-ID/CURRENCIES KEPT  *
000500*    IN NAMED FORM.  TIMESTAMP/AMOUNT LIVE ONLY IN THE RAW SPLIT *
000600*    ARRAY BELOW AND IN THEIR PARSED FORM DOWNSTAIRS - A TEXT    *
000700*    COPY OF THEM HERE WOULD JUST BE ONE MORE PLACE TO GO STALE. *
000800*    WORKING LENGTH 100 BYTES                                    *
000900******************************************************************
001000 01  WS-REG-DEALIMP.
001100*        FIELD 1 - UNIQUE DEAL IDENTIFIER, MANDATORY
001200     03  DLI-DEAL-ID             PIC X(40)   VALUE SPACES.
001300*        FIELD 2 - SOURCE CURRENCY, ISO-4217, MANDATORY
001400*        (SET FROM THE VALIDATED RESULT, NOT THE RAW SPLIT, SO
001500*        IT IS ALWAYS EXACTLY 3 CHARACTERS OR SPACES)
001600     03  DLI-FROM-CUR            PIC X(03)   VALUE SPACES.
001700*        FIELD 3 - DESTINATION CURRENCY, ISO-4217, MANDATORY
001800*        (SET FROM THE VALIDATED RESULT - SEE FIELD 2 NOTE)
001900     03  DLI-TO-CUR              PIC X(03)   VALUE SPACES.
002000     03  FILLER                  PIC X(54)   VALUE SPACES.
002100
002200*---------------------------------------------------------------*
002300*    WORK AREA USED TO SPLIT THE RAW LINE INTO ITS 5 FIELDS      *
002400*    (EXTRA OCCURRENCES ARE RESERVED SO A LINE WITH TOO MANY     *
002500*    COMMAS CAN STILL BE DETECTED RATHER THAN TRUNCATED)         *
002600*---------------------------------------------------------------*
002700 01  WS-REG-DEALIMP-RAW.
002800     03  DLI-RAW-FIELD           PIC X(80)
002900                                 OCCURS 8 TIMES
003000                                 INDEXED BY DLI-RAW-IDX.
