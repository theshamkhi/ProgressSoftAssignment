000100nes
000200ATION DIVISION.
000300 PROGRAM-ID. PGMDLMAP.
000400 AUTHOR. R HALVORSEN.
000500 INSTALLATION. TREASURY OPERATIONS - BATCH SYSTEMS.
000600 DATE-WRITTEN. 04/09/1991.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900******************************************************************
001000*    PGMDLMAP - FX DEAL RECORD MAPPER                            *
001100*    ==================================                          *
001200*  CALLED BY PGMDLCSV ONCE A ROW HAS PASSED PGMDLVAL.  BUILDS    *
001300*  THE CANONICAL DEAL RECORD (SEE CP-DEALRC) FROM THE TRIMMED    *
001400*  DEAL ID AND THE ALREADY-VALIDATED CURRENCY, TIMESTAMP AND     *
001500*  AMOUNT FIELDS RETURNED BY PGMDLVAL.  DOES NOT RE-VALIDATE.    *
001600*  THE CALLER SUPPLIES THE RUN DATE/TIME SO EVERY RECORD BUILT   *
001700*  IN THE SAME RUN CARRIES ONE CONSISTENT CREATED-AT STAMP.      *
001800******************************************************************
001900*    CHANGE LOG
002000*    ----------
002100*    04/09/91  RHALVOR   ORIGINAL PROGRAM - REQ FX-0142
002200*    09/14/91  RHALVOR   DEAL ID NOW TRIMMED HERE, NOT IN PGMDLCSV
002300*    02/27/92  TBRENNAN  ALIGNED FIELD ORDER TO CP-DEALRC REV B
002400*    06/19/95  MPACHECO  AMOUNT NOW CARRIED AS COMP-3, NOT DISPLAY
002500*    08/22/97  DKOWALSKI SHARED TRIM ROUTINE MATCHES PGMDLVAL COPY
002600*    03/11/98  DKOWALSKI CANONICAL LAYOUT NOW COPY CPDEALRC, WAS
002700*                        RETYPED HERE - COULD DRIFT FROM PGMDLINS
002800*    12/30/98  RHALVOR   Y2K - CREATED-AT DATE NOW FULL 8-DIGIT
002900*    10/02/03  SFELDMAN  NO FUNCTIONAL CHANGE - COMMENT CLEANUP
003000*    04/18/06  TBRENNAN  HEADER BANNER ALIGNED TO CURRENT SHOP
003100*                        STANDARD - NO LOGIC CHANGE
003200*    11/09/09  MPACHECO  COMMENT CLEANUP AHEAD OF SOX AUDIT
003300******************************************************************
003400 
003500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300 
004400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004500 DATA DIVISION.
004600 FILE SECTION.
004700 
004800 WORKING-STORAGE SECTION.
004900*=======================*
005000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005100 
005200*----------- SUBSCRIPTS / COUNTERS ------------------------------
005300 77  WS-IDX                  PIC 9(02)  COMP.
005400 77  WS-TRIM-INICIO          PIC 9(02)  COMP.
005500 77  WS-TRIM-FIN             PIC 9(02)  COMP.
005600 77  WS-TRIM-LEN             PIC 9(02)  COMP.
005700 
005800*----------- TRIM WORK AREA (SAME TECHNIQUE AS PGMDLVAL) ---------
005900 77  WS-TRIM-CAMPO           PIC X(40)  VALUE SPACES.
006000 77  WS-TRIM-SALIDA          PIC X(40)  VALUE SPACES.
006100 
006200*----------- SALIDA DE TRABAJO - REGISTRO CANONICO (1ST 01) ------
006300*        LAYOUT COMES FROM CP-DEALRC - THIS USED TO BE RETYPED    DK980311
006400*        HERE BY HAND, WHICH LEFT PGMDLINS CARRYING A SEPARATE    DK980311
006500*        HAND-TYPED COPY THAT COULD DRIFT.  ONE SOURCE NOW.       DK980311
006600     COPY CPDEALRC.
006700 
006800*----------- VISTA ALTERNATIVA DEL REGISTRO POR BYTES (2ND) ------
006900*        USADA POR 9999-FINAL PARA VERIFICAR QUE NO QUEDAN
007000*        BYTES EN BLANCO SIN INICIALIZAR ANTES DE DEVOLVER
007100 01  WS-REG-DEAL-BYTES REDEFINES WS-REG-DEAL.
007200     03  WS-RDB-CHAR             PIC X(01)  OCCURS 94 TIMES.
007300 
007400*----------- KEY-ONLY VIEW OF OUTPUT RECORD (3RD REDEFINES) ------
007500*        USADA POR 9999-FINAL PARA CONFIRMAR QUE EL DEAL ID NO
007600*        QUEDO EN BLANCO ANTES DE DEVOLVER EL REGISTRO ARMADO
007700 01  WS-REG-DEAL-KEYVIEW REDEFINES WS-REG-DEAL.
007800     03  WS-RDK-DEAL-ID          PIC X(40).
007900     03  FILLER                  PIC X(54).
008000 
008100 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
008200 
008300*----------------------------------------------------------------
008400 LINKAGE SECTION.
008500*================*
008600 01  LK-MAP-AREA.
008700     03  LK-DEAL-ID-RAW          PIC X(40).
008800     03  LK-FROM-CUR             PIC X(03).
008900     03  LK-TO-CUR               PIC X(03).
009000     03  LK-PARSED-TS-DATE       PIC 9(08).
009100     03  LK-PARSED-TS-TIME       PIC 9(06).
009200     03  LK-PARSED-AMOUNT        PIC S9(15)V9(04).
009300     03  LK-RUN-STAMP-GROUP.
009400         05  LK-RUN-DATE         PIC 9(08).
009500         05  LK-RUN-TIME         PIC 9(06).
009600*        3RD REDEFINES - CALLER MAY SUPPLY THE RUN STAMP AS ONE
009700*        14-DIGIT FIELD INSTEAD OF SPLIT DATE/TIME (NOT USED BY
009800*        PGMDLCSV TODAY, KEPT FOR THE ON-LINE INQUIRY CALLER)
009900     03  LK-RUN-STAMP REDEFINES LK-RUN-STAMP-GROUP
010000                                 PIC 9(14).
010100     03  LK-OUT-DEAL             PIC X(94).
010200 
010300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010400 PROCEDURE DIVISION USING LK-MAP-AREA.
010500 
010600 MAIN-PROGRAM-I.
010700 
010800     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
010900     PERFORM 2000-MAPEAR-I  THRU 2000-MAPEAR-F.
011000     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
011100 
011200 MAIN-PROGRAM-F. GOBACK.
011300 
011400 
011500 1000-INICIO-I.
011600 
011700     INITIALIZE WS-REG-DEAL.
011800 
011900 1000-INICIO-F. EXIT.
012000 
012100 
012200*----   ARMA EL REGISTRO CANONICO A PARTIR DE LOS CAMPOS   -------
012300*    YA VALIDADOS Y ANALIZADOS POR PGMDLVAL - EL DEAL ID ES EL
012400*    UNICO CAMPO QUE ESTE PROGRAMA TODAVIA DEBE RECORTAR.
012500 2000-MAPEAR-I.
012600 
012700     MOVE LK-DEAL-ID-RAW  TO WS-TRIM-CAMPO.                       FX-0142B
012800     PERFORM 2050-TRIM-I THRU 2050-TRIM-F.                        FX-0142B
012900     MOVE WS-TRIM-SALIDA(1:40) TO DEAL-ID.                        FX-0142B
013000 
013100     MOVE LK-FROM-CUR         TO DEAL-FROM-CUR.
013200     MOVE LK-TO-CUR           TO DEAL-TO-CUR.
013300     MOVE LK-PARSED-TS-DATE   TO DEAL-TS-DATE.
013400     MOVE LK-PARSED-TS-TIME   TO DEAL-TS-TIME.
013500     MOVE LK-PARSED-AMOUNT    TO DEAL-AMOUNT.
013600     MOVE LK-RUN-DATE         TO DEAL-CRT-DATE.
013700     MOVE LK-RUN-TIME         TO DEAL-CRT-TIME.
013800 
013900     MOVE WS-REG-DEAL         TO LK-OUT-DEAL.
014000 
014100 2000-MAPEAR-F. EXIT.
014200 
014300 
014400*----   RUTINA DE TRIM (MISMA TECNICA QUE PGMDLVAL)   ------------
014500 2050-TRIM-I.
014600 
014700     MOVE SPACES TO WS-TRIM-SALIDA.
014800     MOVE ZEROS  TO WS-TRIM-INICIO WS-TRIM-FIN WS-TRIM-LEN.
014900 
015000     PERFORM 2055-TRIM-BUSCAR-INI-I THRU 2055-TRIM-BUSCAR-INI-F
015100        VARYING WS-IDX FROM 1 BY 1
015200        UNTIL WS-IDX > 40 OR WS-TRIM-INICIO NOT = ZERO.
015300 
015400     IF WS-TRIM-INICIO NOT = ZERO
015500        PERFORM 2056-TRIM-BUSCAR-FIN-I THRU 2056-TRIM-BUSCAR-FIN-F
015600           VARYING WS-IDX FROM 40 BY -1
015700           UNTIL WS-IDX < WS-TRIM-INICIO OR WS-TRIM-FIN NOT = ZERO
015800        COMPUTE WS-TRIM-LEN = WS-TRIM-FIN - WS-TRIM-INICIO + 1
015900        MOVE WS-TRIM-CAMPO(WS-TRIM-INICIO:WS-TRIM-LEN)
016000                              TO WS-TRIM-SALIDA(1:WS-TRIM-LEN)
016100     END-IF.
016200 
016300 2050-TRIM-F. EXIT.
016400 
016500 2055-TRIM-BUSCAR-INI-I.
016600 
016700     IF WS-TRIM-CAMPO(WS-IDX:1) NOT = SPACE
016800        MOVE WS-IDX TO WS-TRIM-INICIO
016900     END-IF.
017000 
017100 2055-TRIM-BUSCAR-INI-F. EXIT.
017200 
017300 2056-TRIM-BUSCAR-FIN-I.
017400 
017500     IF WS-TRIM-CAMPO(WS-IDX:1) NOT = SPACE
017600        MOVE WS-IDX TO WS-TRIM-FIN
017700     END-IF.
017800 
017900 2056-TRIM-BUSCAR-FIN-F. EXIT.
018000 
018100 
018200*----   VERIFICACION FINAL - EL DEAL ID NO DEBE QUEDAR EN BLANCO -
018300 9999-FINAL-I.
018400 
018500     IF WS-RDK-DEAL-ID = SPACES
018600        DISPLAY 'PGMDLMAP - WARNING - DEAL ID BLANK ON RETURN'
018700     END-IF.
018800 
018900 9999-FINAL-F. EXIT.
