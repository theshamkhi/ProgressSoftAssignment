000100nes
000200ATION DIVISION.
000300 PROGRAM-ID. PGMDLVAL.
000400 AUTHOR. R HALVORSEN.
000500 INSTALLATION. TREASURY OPERATIONS - BATCH SYSTEMS.
000600 DATE-WRITTEN. 04/02/1991.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900******************************************************************
001000*    PGMDLVAL - FX DEAL FIELD VALIDATION                        *
001100*    =============================================              *
001200*  CALLED BY PGMDLCSV FOR EVERY DATA ROW OF THE FX DEAL IMPORT   *
001300*  FILE.  APPLIES THE MANDATORY-FIELD, CURRENCY-CODE, TIMESTAMP  *
001400*  AND AMOUNT RULES IN THE FIXED ORDER REQUIRED BY THE DEAL      *
001500*  IMPORT STANDARD - THE FIRST RULE THAT FAILS WINS.  RETURNS    *
001600*  LK-VALID-STATUS OF 'V' (VALID) OR 'E' (REJECTED) PLUS A       *
001700*  ONE-LINE DIAGNOSTIC IN LK-VALID-MSG.  ON SUCCESS ALSO RETURNS *
001800*  THE PARSED TIMESTAMP AND THE PARSED, HALF-UP ROUNDED AMOUNT.  *
001900******************************************************************
002000*    CHANGE LOG
002100*    ----------
002200*    04/02/91  RHALVOR   ORIGINAL PROGRAM - REQ FX-0142
002300*    09/14/91  RHALVOR   ADDED CURRENCY BLACKLIST CHECK - FX-0159
002400*    02/27/92  TBRENNAN  DAY-OF-MONTH CHECK NOW COVERS LEAP YEARS
002500*    11/03/93  TBRENNAN  TIGHTENED AMOUNT SCAN, REJECT BARE SIGN
002600*    06/19/95  MPACHECO  ROUND HALF-UP NOT TRUNCATE - FX-0233
002700*    01/08/96  MPACHECO  ISO TABLE NOW SEARCHED VIA SEARCH ALL
002800*    08/22/97  DKOWALSKI CLEANED UP TRIM ROUTINE, ONE COPY NOW
002900*    03/11/98  DKOWALSKI CURRENCY UPPERCASE MOVED AHEAD OF SEARCH
003000*    12/30/98  RHALVOR   Y2K - CENTURY NO LONGER ASSUMED ON DATES
003100*    07/07/99  RHALVOR   Y2K FOLLOW-UP - VERIFIED 2000 LEAP YEAR
003200*    05/16/01  SFELDMAN  ADDED SECOND-RANGE CHECK (00-59)
003300*    10/02/03  SFELDMAN  MSG TEXT ALIGNED TO IMPORT STANDARD V2
003400*    04/18/06  TBRENNAN  REJECT CURRENCY LEN NOT = 3 BEFORE THE
003500*                        LETTER SCAN, NOT AFTER - REQ FX-0348
003600******************************************************************
003700 
003800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600 
004700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004800 DATA DIVISION.
004900 FILE SECTION.
005000 
005100 WORKING-STORAGE SECTION.
005200*=======================*
005300 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005400 
005500*----------- SUBSCRIPTS / COUNTERS ------------------------------
005600 77  WS-IDX                  PIC 9(02)  COMP.
005700 77  WS-TRIM-INICIO          PIC 9(02)  COMP.
005800 77  WS-TRIM-FIN             PIC 9(02)  COMP.
005900 77  WS-TRIM-LEN             PIC 9(02)  COMP.
006000 77  WS-AMT-LEN              PIC 9(02)  COMP.
006100 77  WS-AMT-DOT-POS          PIC 9(02)  COMP.
006200 77  WS-AMT-INT-LEN          PIC 9(02)  COMP.
006300 77  WS-AMT-FRAC-LEN         PIC 9(02)  COMP.
006400 77  WS-TS-LEN               PIC 9(02)  COMP.
006500 77  WS-CUR-CHECK-LEN        PIC 9(02)  COMP.
006600 77  WS-FROM-CUR-LEN         PIC 9(02)  COMP.
006700 77  WS-TO-CUR-LEN           PIC 9(02)  COMP.
006800 77  WS-FROM-CUR-FULL        PIC X(80)  VALUE SPACES.
006900 77  WS-TO-CUR-FULL          PIC X(80)  VALUE SPACES.
007000 77  WS-BIS-COCIENTE         PIC 9(04)  COMP.
007100 77  WS-BIS-RESTO-4          PIC 9(02)  COMP.
007200 77  WS-BIS-RESTO-100        PIC 9(02)  COMP.
007300 77  WS-BIS-RESTO-400        PIC 9(03)  COMP.
007400 
007500*----------- SWITCHES -------------------------------------------
007600 77  WS-CUR-DESCRIP          PIC X(04)  VALUE SPACES.
007700 77  WS-FORMA-SW             PIC X(01)  VALUE 'Y'.
007800     88  WS-FORMA-OK                    VALUE 'Y'.
007900     88  WS-FORMA-BAD                   VALUE 'N'.
008000 77  WS-AMT-SW               PIC X(01)  VALUE 'Y'.
008100     88  WS-AMT-OK                      VALUE 'Y'.
008200     88  WS-AMT-BAD                     VALUE 'N'.
008300 77  WS-AMT-NEG-SW           PIC X(01)  VALUE 'N'.
008400     88  WS-AMT-NEGATIVE                VALUE 'Y'.
008500 77  WS-AMT-DOT-SW           PIC X(01)  VALUE 'N'.
008600     88  WS-AMT-DOT-SEEN                VALUE 'Y'.
008700 77  WS-CURR-FOUND-SW        PIC X(01)  VALUE 'N'.
008800     88  WS-CURR-FOUND                  VALUE 'Y'.
008900 
009000*----------- GENERIC TRIM WORK AREA (SHARED BY ALL 4 CALLERS) ---
009100 77  WS-TRIM-CAMPO           PIC X(80)  VALUE SPACES.
009200 77  WS-TRIM-SALIDA          PIC X(80)  VALUE SPACES.
009300 
009400*----------- CURRENCY WORK AREA -----------------------------
009500 77  WS-CUR-CHECK            PIC X(03)  VALUE SPACES.
009600 77  WS-CUR-CHECK-FULL       PIC X(80)  VALUE SPACES.
009700 
009800*----------- TIMESTAMP WORK AREA (1ST REDEFINES) ----------------
009900 01  WS-TS-VALUE             PIC X(19)  VALUE SPACES.
010000 01  WS-TS-PARTS REDEFINES WS-TS-VALUE.
010100     03  WS-TS-YYYY          PIC 9(04).
010200     03  WS-TS-DASH1         PIC X(01).
010300     03  WS-TS-MM            PIC 9(02).
010400     03  WS-TS-DASH2         PIC X(01).
010500     03  WS-TS-DD            PIC 9(02).
010600     03  WS-TS-TEE           PIC X(01).
010700     03  WS-TS-HH            PIC 9(02).
010800     03  WS-TS-COLON1        PIC X(01).
010900     03  WS-TS-MIN           PIC 9(02).
011000     03  WS-TS-COLON2        PIC X(01).
011100     03  WS-TS-SEC           PIC 9(02).
011200 
011300*----------- DAYS-IN-MONTH TABLE (2ND OCCURS) --------------------
011400 01  WS-DIAS-MES-DATA        VALUE '31282931303130313031'
011500                             & '3031'.
011600     03  WS-DIAS-MES-VAL     PIC 99  OCCURS 12 TIMES.
011700 
011800*----------- AMOUNT WORK AREA (2ND REDEFINES) --------------------
011900 77  WS-AMT-VALUE            PIC X(20)  VALUE SPACES.
012000 77  WS-AMT-INT-RAW          PIC X(15)  VALUE SPACES.
012100 77  WS-AMT-FRAC-RAW         PIC X(05)  VALUE '00000'.
012200 
012300 01  WS-AMT-MAGNITUDE        PIC 9(15)V9(05) VALUE ZEROS.
012400 01  WS-AMT-MAG-PARTS REDEFINES WS-AMT-MAGNITUDE.
012500     03  WS-AMT-MAG-INT      PIC 9(15).
012600     03  WS-AMT-MAG-FRAC     PIC 9(05).
012700 
012800*----------- FIELD DISPLAY NAMES (RULE 1 MESSAGES, 3RD REDEFINES)-
012900 01  WS-NOMBRE-CAMPO-DATA.
013000     03  FILLER              PIC X(17)  VALUE 'Deal ID          '.
013100     03  FILLER              PIC X(17)  VALUE 'From Currency    '.
013200     03  FILLER              PIC X(17)  VALUE 'To Currency      '.
013300     03  FILLER              PIC X(17)  VALUE 'Deal Timestamp   '.
013400     03  FILLER              PIC X(17)  VALUE 'Deal Amount      '.
013500 01  WS-NOMBRE-CAMPO-TABLA REDEFINES WS-NOMBRE-CAMPO-DATA.
013600     03  WS-NOMBRE-CAMPO     PIC X(17)  OCCURS 5 TIMES.
013700 
013800*----------- COPY  ------------------------------------------
013900     COPY CPCURTAB.
014000 
014100 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
014200 
014300*----------------------------------------------------------------
014400 LINKAGE SECTION.
014500*================*
014600 01  LK-VALIDATE-AREA.
014700     03  LK-DEAL-ID              PIC X(40).
014800     03  LK-FROM-CUR-RAW         PIC X(80).
014900     03  LK-TO-CUR-RAW           PIC X(80).
015000     03  LK-TIMESTAMP-RAW        PIC X(80).
015100     03  LK-AMOUNT-RAW           PIC X(80).
015200     03  LK-FROM-CUR             PIC X(03).
015300     03  LK-TO-CUR               PIC X(03).
015400     03  LK-VALID-STATUS         PIC X(01).
015500         88  LK-VALID-OK                 VALUE 'V'.
015600         88  LK-VALID-BAD                VALUE 'E'.
015700     03  LK-VALID-MSG            PIC X(120).
015800     03  LK-PARSED-TS-DATE       PIC 9(08).
015900     03  LK-PARSED-TS-TIME       PIC 9(06).
016000     03  LK-PARSED-AMOUNT        PIC S9(15)V9(04).
016100 
016200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016300 PROCEDURE DIVISION USING LK-VALIDATE-AREA.
016400 
016500 MAIN-PROGRAM-I.
016600 
016700     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F.
016800     PERFORM 2000-VALIDAR-I   THRU 2000-VALIDAR-F.
016900     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
017000 
017100 MAIN-PROGRAM-F. GOBACK.
017200 
017300 
017400*----   INICIALIZA EL AREA DE RETORNO   --------------------------
017500 1000-INICIO-I.
017600 
017700     MOVE 'V'    TO LK-VALID-STATUS.
017800     MOVE SPACES TO LK-VALID-MSG.
017900     MOVE ZEROS  TO LK-PARSED-TS-DATE LK-PARSED-TS-TIME.
018000     MOVE ZEROS  TO LK-PARSED-AMOUNT.
018100 
018200 1000-INICIO-F. EXIT.
018300 
018400 
018500*----   SECUENCIA DE REGLAS - LA PRIMERA QUE FALLA GANA   --------
018600 2000-VALIDAR-I.
018700 
018800     PERFORM 2100-OBLIGATORIOS-I THRU 2100-OBLIGATORIOS-F.
018900 
019000     IF LK-VALID-OK
019100        PERFORM 2200-FORMATO-MONEDA-I THRU 2200-FORMATO-MONEDA-F
019200     END-IF.
019300 
019400     IF LK-VALID-OK
019500        PERFORM 2300-LISTA-NEGRA-I THRU 2300-LISTA-NEGRA-F
019600     END-IF.
019700 
019800     IF LK-VALID-OK
019900        PERFORM 2400-EXISTE-MONEDA-I THRU 2400-EXISTE-MONEDA-F
020000     END-IF.
020100 
020200     IF LK-VALID-OK
020300        PERFORM 2500-FECHA-I THRU 2500-FECHA-F
020400     END-IF.
020500 
020600     IF LK-VALID-OK
020700        PERFORM 2600-IMPORTE-I THRU 2600-IMPORTE-F
020800     END-IF.
020900 
021000 2000-VALIDAR-F. EXIT.
021100 
021200 
021300*----   REGLA 1 - CAMPOS OBLIGATORIOS   --------------------------
021400 2100-OBLIGATORIOS-I.
021500 
021600     EVALUATE TRUE
021700        WHEN LK-DEAL-ID = SPACES
021800           MOVE 1 TO WS-IDX
021900           PERFORM 2150-MSG-REQUERIDO-I THRU 2150-MSG-REQUERIDO-F
022000        WHEN LK-FROM-CUR-RAW = SPACES
022100           MOVE 2 TO WS-IDX
022200           PERFORM 2150-MSG-REQUERIDO-I THRU 2150-MSG-REQUERIDO-F
022300        WHEN LK-TO-CUR-RAW = SPACES
022400           MOVE 3 TO WS-IDX
022500           PERFORM 2150-MSG-REQUERIDO-I THRU 2150-MSG-REQUERIDO-F
022600        WHEN LK-TIMESTAMP-RAW = SPACES
022700           MOVE 4 TO WS-IDX
022800           PERFORM 2150-MSG-REQUERIDO-I THRU 2150-MSG-REQUERIDO-F
022900        WHEN LK-AMOUNT-RAW = SPACES
023000           MOVE 5 TO WS-IDX
023100           PERFORM 2150-MSG-REQUERIDO-I THRU 2150-MSG-REQUERIDO-F
023200        WHEN OTHER
023300           CONTINUE
023400     END-EVALUATE.
023500 
023600 2100-OBLIGATORIOS-F. EXIT.
023700 
023800 2150-MSG-REQUERIDO-I.
023900 
024000     SET LK-VALID-BAD TO TRUE.
024100     STRING WS-NOMBRE-CAMPO(WS-IDX) DELIMITED BY '  '
024200            ' is required'          DELIMITED BY SIZE
024300            INTO LK-VALID-MSG.
024400 
024500 2150-MSG-REQUERIDO-F. EXIT.
024600 
024700 
024800*----   REGLA 2 - FORMATO DE MONEDA (3 LETRAS MAYUSCULAS)   -----
024900 2200-FORMATO-MONEDA-I.
025000 
025100     MOVE LK-FROM-CUR-RAW TO WS-TRIM-CAMPO.
025200     PERFORM 2050-TRIM-I THRU 2050-TRIM-F.
025300     MOVE WS-TRIM-LEN     TO WS-FROM-CUR-LEN.
025400     MOVE WS-TRIM-SALIDA  TO WS-FROM-CUR-FULL.
025500     MOVE WS-TRIM-SALIDA(1:3) TO LK-FROM-CUR.
025600     INSPECT LK-FROM-CUR CONVERTING
025700        'abcdefghijklmnopqrstuvwxyz' TO
025800        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
025900 
026000     MOVE LK-TO-CUR-RAW TO WS-TRIM-CAMPO.
026100     PERFORM 2050-TRIM-I THRU 2050-TRIM-F.
026200     MOVE WS-TRIM-LEN     TO WS-TO-CUR-LEN.
026300     MOVE WS-TRIM-SALIDA  TO WS-TO-CUR-FULL.
026400     MOVE WS-TRIM-SALIDA(1:3) TO LK-TO-CUR.
026500     INSPECT LK-TO-CUR CONVERTING
026600        'abcdefghijklmnopqrstuvwxyz' TO
026700        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
026800 
026900     MOVE 'From' TO WS-CUR-DESCRIP.
027000     MOVE LK-FROM-CUR TO WS-CUR-CHECK.
027100     MOVE WS-FROM-CUR-LEN  TO WS-CUR-CHECK-LEN.
027200     MOVE WS-FROM-CUR-FULL TO WS-CUR-CHECK-FULL.
027300     PERFORM 2210-CHEQUEAR-FORMA-I THRU 2210-CHEQUEAR-FORMA-F.
027400 
027500     IF WS-FORMA-OK
027600        MOVE 'To'   TO WS-CUR-DESCRIP
027700        MOVE LK-TO-CUR TO WS-CUR-CHECK
027800        MOVE WS-TO-CUR-LEN  TO WS-CUR-CHECK-LEN
027900        MOVE WS-TO-CUR-FULL TO WS-CUR-CHECK-FULL
028000        PERFORM 2210-CHEQUEAR-FORMA-I
028100           THRU 2210-CHEQUEAR-FORMA-F
028200     END-IF.
028300 
028400 2200-FORMATO-MONEDA-F. EXIT.
028500 
028600 2210-CHEQUEAR-FORMA-I.
028700 
028800     SET WS-FORMA-OK TO TRUE.
028900 
029000*        REQ FX-0348 - A TRIMMED FIELD OF ANY LENGTH OTHER THAN
029100*        3 IS BAD REGARDLESS OF WHAT THE FIRST 3 BYTES LOOK
029200*        LIKE - OTHERWISE 'USDX' TRIMS TO LEN 4 BUT STILL
029300*        SUBSTRINGS DOWN TO THE VALID-LOOKING CODE 'USD'
029400     IF WS-CUR-CHECK-LEN NOT = 3
029500        SET WS-FORMA-BAD TO TRUE
029600     ELSE
029700        PERFORM 2215-CHEQUEAR-FORMA-SCAN-I
029800           THRU 2215-CHEQUEAR-FORMA-SCAN-F
029900           VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > 3
030000     END-IF.
030100 
030200     IF WS-FORMA-BAD
030300        SET LK-VALID-BAD TO TRUE
030400        STRING 'Invalid ' DELIMITED BY SIZE
030500               WS-CUR-DESCRIP DELIMITED BY SPACE
030600               ' Currency format: ''' DELIMITED BY SIZE
030700               WS-CUR-CHECK-FULL DELIMITED BY SPACE
030800               '''. Must be 3 uppercase letters.'
030900                                DELIMITED BY SIZE
031000               INTO LK-VALID-MSG
031100     END-IF.
031200 
031300 2210-CHEQUEAR-FORMA-F. EXIT.
031400 
031500 2215-CHEQUEAR-FORMA-SCAN-I.
031600 
031700     IF WS-CUR-CHECK(WS-IDX:1) < 'A' OR
031800        WS-CUR-CHECK(WS-IDX:1) > 'Z'
031900        SET WS-FORMA-BAD TO TRUE
032000     END-IF.
032100 
032200 2215-CHEQUEAR-FORMA-SCAN-F. EXIT.
032300 
032400 
032500*----   REGLA 3 - LISTA NEGRA DE MONEDAS NO CIRCULANTES   -------
032600 2300-LISTA-NEGRA-I.
032700 
032800     MOVE 'From' TO WS-CUR-DESCRIP.
032900     MOVE LK-FROM-CUR TO WS-CUR-CHECK.
033000     PERFORM 2310-BUSCAR-NEGRA-I THRU 2310-BUSCAR-NEGRA-F.
033100 
033200     IF LK-VALID-OK
033300        MOVE 'To' TO WS-CUR-DESCRIP
033400        MOVE LK-TO-CUR TO WS-CUR-CHECK
033500        PERFORM 2310-BUSCAR-NEGRA-I THRU 2310-BUSCAR-NEGRA-F
033600     END-IF.
033700 
033800 2300-LISTA-NEGRA-F. EXIT.
033900 
034000 2310-BUSCAR-NEGRA-I.
034100 
034200     SET WS-CURR-FOUND TO FALSE.
034300     SET CURR-BLACK-IDX TO 1.
034400     SEARCH ALL CURR-BLACK-CODE
034500        AT END CONTINUE
034600        WHEN CURR-BLACK-CODE(CURR-BLACK-IDX) = WS-CUR-CHECK
034700           SET WS-CURR-FOUND TO TRUE
034800     END-SEARCH.
034900 
035000     IF WS-CURR-FOUND
035100        SET LK-VALID-BAD TO TRUE
035200        PERFORM 2900-MSG-MONEDA-INVALIDA-I
035300           THRU 2900-MSG-MONEDA-INVALIDA-F
035400     END-IF.
035500 
035600 2310-BUSCAR-NEGRA-F. EXIT.
035700 
035800 
035900*----   REGLA 4 - LA MONEDA DEBE EXISTIR EN LA TABLA ISO-4217  --
036000 2400-EXISTE-MONEDA-I.
036100 
036200     MOVE 'From' TO WS-CUR-DESCRIP.
036300     MOVE LK-FROM-CUR TO WS-CUR-CHECK.
036400     PERFORM 2410-BUSCAR-VALIDA-I THRU 2410-BUSCAR-VALIDA-F.
036500 
036600     IF LK-VALID-OK
036700        MOVE 'To' TO WS-CUR-DESCRIP
036800        MOVE LK-TO-CUR TO WS-CUR-CHECK
036900        PERFORM 2410-BUSCAR-VALIDA-I THRU 2410-BUSCAR-VALIDA-F
037000     END-IF.
037100 
037200 2400-EXISTE-MONEDA-F. EXIT.
037300 
037400 2410-BUSCAR-VALIDA-I.
037500 
037600     SET WS-CURR-FOUND TO FALSE.
037700     SET CURR-VALID-IDX TO 1.                                     MP960108
037800     SEARCH ALL CURR-VALID-CODE                                   MP960108
037900        AT END CONTINUE
038000        WHEN CURR-VALID-CODE(CURR-VALID-IDX) = WS-CUR-CHECK
038100           SET WS-CURR-FOUND TO TRUE
038200     END-SEARCH.
038300 
038400     IF NOT WS-CURR-FOUND
038500        SET LK-VALID-BAD TO TRUE
038600        PERFORM 2900-MSG-MONEDA-INVALIDA-I
038700           THRU 2900-MSG-MONEDA-INVALIDA-F
038800     END-IF.
038900 
039000 2410-BUSCAR-VALIDA-F. EXIT.
039100 
039200 2900-MSG-MONEDA-INVALIDA-I.
039300 
039400     STRING 'Invalid ' DELIMITED BY SIZE
039500            WS-CUR-DESCRIP DELIMITED BY SPACE
039600            ' Currency code: ''' DELIMITED BY SIZE
039700            WS-CUR-CHECK DELIMITED BY SIZE
039800            ''' is not a valid ISO 4217 currency.'
039900                              DELIMITED BY SIZE
040000            INTO LK-VALID-MSG.
040100 
040200 2900-MSG-MONEDA-INVALIDA-F. EXIT.
040300 
040400 
040500*----   REGLA 5 - FORMATO DE FECHA/HORA yyyy-MM-ddTHH:mm:ss   ---
040600 2500-FECHA-I.
040700 
040800     MOVE LK-TIMESTAMP-RAW TO WS-TRIM-CAMPO.
040900     PERFORM 2050-TRIM-I THRU 2050-TRIM-F.
041000     MOVE WS-TRIM-LEN     TO WS-TS-LEN.
041100     MOVE WS-TRIM-SALIDA(1:19) TO WS-TS-VALUE.
041200 
041300     SET WS-FORMA-OK TO TRUE.
041400 
041500     IF WS-TS-LEN NOT = 19
041600        SET WS-FORMA-BAD TO TRUE
041700     END-IF.
041800 
041900     IF WS-FORMA-OK AND
042000        (WS-TS-YYYY   NOT NUMERIC OR
042100         WS-TS-MM     NOT NUMERIC OR
042200         WS-TS-DD     NOT NUMERIC OR
042300         WS-TS-HH     NOT NUMERIC OR
042400         WS-TS-MIN    NOT NUMERIC OR
042500         WS-TS-SEC    NOT NUMERIC)
042600        SET WS-FORMA-BAD TO TRUE
042700     END-IF.
042800 
042900     IF WS-FORMA-OK AND
043000        (WS-TS-DASH1 NOT = '-' OR WS-TS-DASH2 NOT = '-' OR
043100         WS-TS-TEE   NOT = 'T' OR
043200         WS-TS-COLON1 NOT = ':' OR WS-TS-COLON2 NOT = ':')
043300        SET WS-FORMA-BAD TO TRUE
043400     END-IF.
043500 
043600     IF WS-FORMA-OK AND
043700        (WS-TS-MM < 1 OR WS-TS-MM > 12)
043800        SET WS-FORMA-BAD TO TRUE
043900     END-IF.
044000 
044100     IF WS-FORMA-OK AND
044200        (WS-TS-HH > 23 OR WS-TS-MIN > 59 OR WS-TS-SEC > 59)
044300        SET WS-FORMA-BAD TO TRUE
044400     END-IF.
044500 
044600     IF WS-FORMA-OK
044700        PERFORM 2510-CHEQUEAR-DIA-I THRU 2510-CHEQUEAR-DIA-F
044800     END-IF.
044900 
045000     IF WS-FORMA-BAD
045100        SET LK-VALID-BAD TO TRUE
045200        STRING 'Invalid timestamp format: ''' DELIMITED BY SIZE
045300               WS-TRIM-SALIDA(1:WS-TRIM-LEN) DELIMITED BY SIZE
045400               '''. Expected format: '        DELIMITED BY SIZE
045500               'yyyy-MM-dd''T''HH:mm:ss'        DELIMITED BY SIZE
045600               INTO LK-VALID-MSG
045700     ELSE
045800        MOVE WS-TS-YYYY TO LK-PARSED-TS-DATE(1:4)
045900        MOVE WS-TS-MM   TO LK-PARSED-TS-DATE(5:2)
046000        MOVE WS-TS-DD   TO LK-PARSED-TS-DATE(7:2)
046100        MOVE WS-TS-HH   TO LK-PARSED-TS-TIME(1:2)
046200        MOVE WS-TS-MIN  TO LK-PARSED-TS-TIME(3:2)
046300        MOVE WS-TS-SEC  TO LK-PARSED-TS-TIME(5:2)
046400     END-IF.
046500 
046600 2500-FECHA-F. EXIT.
046700 
046800 2510-CHEQUEAR-DIA-I.
046900 
047000     MOVE WS-DIAS-MES-VAL(WS-TS-MM) TO WS-IDX.
047100 
047200     IF WS-TS-MM = 02 AND WS-TS-DD = 29
047300        PERFORM 2520-BISIESTO-I THRU 2520-BISIESTO-F
047400     ELSE
047500        IF WS-TS-DD = 0 OR WS-TS-DD > WS-IDX
047600           SET WS-FORMA-BAD TO TRUE
047700        END-IF
047800     END-IF.
047900 
048000 2510-CHEQUEAR-DIA-F. EXIT.
048100 
048200*----   ANO BISIESTO SIN FUNCTION MOD - RESTO POR DIVIDE   -------
048300 2520-BISIESTO-I.                                                 Y2K9907 
048400 
048500     DIVIDE WS-TS-YYYY BY 4   GIVING WS-BIS-COCIENTE
048600                              REMAINDER WS-BIS-RESTO-4.
048700     DIVIDE WS-TS-YYYY BY 100 GIVING WS-BIS-COCIENTE
048800                              REMAINDER WS-BIS-RESTO-100.
048900     DIVIDE WS-TS-YYYY BY 400 GIVING WS-BIS-COCIENTE
049000                              REMAINDER WS-BIS-RESTO-400.
049100 
049200     IF NOT ((WS-BIS-RESTO-4 = 0 AND WS-BIS-RESTO-100 NOT = 0)
049300              OR WS-BIS-RESTO-400 = 0)
049400        SET WS-FORMA-BAD TO TRUE
049500     END-IF.
049600 
049700 2520-BISIESTO-F. EXIT.
049800 
049900 
050000*----   REGLA 6 - IMPORTE: FORMATO DECIMAL Y SIGNO   -------------
050100 2600-IMPORTE-I.
050200 
050300     MOVE LK-AMOUNT-RAW TO WS-TRIM-CAMPO.
050400     PERFORM 2050-TRIM-I THRU 2050-TRIM-F.
050500     MOVE WS-TRIM-LEN   TO WS-AMT-LEN.
050600     MOVE WS-TRIM-SALIDA(1:20) TO WS-AMT-VALUE.
050700 
050800     PERFORM 2610-ESCANEAR-IMPORTE-I THRU 2610-ESCANEAR-IMPORTE-F.
050900 
051000     IF WS-AMT-BAD
051100        SET LK-VALID-BAD TO TRUE
051200        STRING 'Invalid amount format: ''' DELIMITED BY SIZE
051300               WS-AMT-VALUE(1:WS-AMT-LEN)  DELIMITED BY SIZE
051400               '''. Must be a valid decimal number.'
051500                                            DELIMITED BY SIZE
051600               INTO LK-VALID-MSG
051700     ELSE
051800        PERFORM 2650-CALCULAR-IMPORTE-I
051900           THRU 2650-CALCULAR-IMPORTE-F
052000        IF LK-PARSED-AMOUNT NOT > 0
052100           SET LK-VALID-BAD TO TRUE
052200           STRING 'Deal amount must be positive: '''
052300                                        DELIMITED BY SIZE
052400                  WS-AMT-VALUE(1:WS-AMT-LEN) DELIMITED BY SIZE
052500                  ''''                    DELIMITED BY SIZE
052600                  INTO LK-VALID-MSG
052700        END-IF
052800     END-IF.
052900 
053000 2600-IMPORTE-F. EXIT.
053100 
053200*----   ESCANEA CARACTER POR CARACTER: SIGNO, DIGITOS, PUNTO   --
053300 2610-ESCANEAR-IMPORTE-I.
053400 
053500     SET WS-AMT-OK        TO TRUE.
053600     SET WS-AMT-NEG-SW    TO 'N'.
053700     SET WS-AMT-DOT-SW    TO 'N'.
053800     MOVE ZEROS           TO WS-AMT-DOT-POS.
053900     MOVE SPACES          TO WS-AMT-INT-RAW.
054000     MOVE '00000'         TO WS-AMT-FRAC-RAW.
054100 
054200     PERFORM 2615-ESCANEAR-CHAR-I THRU 2615-ESCANEAR-CHAR-F
054300        VARYING WS-IDX FROM 1 BY 1 UNTIL WS-IDX > WS-AMT-LEN.
054400 
054500     IF WS-AMT-OK
054600        PERFORM 2620-PARTIR-IMPORTE-I THRU 2620-PARTIR-IMPORTE-F
054700     END-IF.
054800 
054900 2610-ESCANEAR-IMPORTE-F. EXIT.
055000 
055100 2615-ESCANEAR-CHAR-I.
055200 
055300     EVALUATE TRUE
055400        WHEN WS-IDX = 1 AND
055500             (WS-AMT-VALUE(WS-IDX:1) = '+' OR
055600              WS-AMT-VALUE(WS-IDX:1) = '-')
055700           IF WS-AMT-VALUE(WS-IDX:1) = '-'
055800              SET WS-AMT-NEGATIVE TO TRUE
055900           END-IF
056000        WHEN WS-AMT-VALUE(WS-IDX:1) = '.' AND
056100             NOT WS-AMT-DOT-SEEN
056200           SET WS-AMT-DOT-SEEN TO TRUE
056300           MOVE WS-IDX TO WS-AMT-DOT-POS
056400        WHEN WS-AMT-VALUE(WS-IDX:1) >= '0' AND
056500             WS-AMT-VALUE(WS-IDX:1) <= '9'
056600           CONTINUE
056700        WHEN OTHER
056800           SET WS-AMT-BAD TO TRUE
056900     END-EVALUATE.
057000 
057100 2615-ESCANEAR-CHAR-F. EXIT.
057200 
057300*----   DETERMINA LARGO DE PARTE ENTERA Y DECIMAL   --------------
057400 2620-PARTIR-IMPORTE-I.
057500 
057600     IF WS-AMT-DOT-SEEN
057700        IF WS-AMT-VALUE(1:1) = '+' OR WS-AMT-VALUE(1:1) = '-'
057800           COMPUTE WS-AMT-INT-LEN = WS-AMT-DOT-POS - 2
057900        ELSE
058000           COMPUTE WS-AMT-INT-LEN = WS-AMT-DOT-POS - 1
058100        END-IF
058200        COMPUTE WS-AMT-FRAC-LEN = WS-AMT-LEN - WS-AMT-DOT-POS
058300     ELSE
058400        IF WS-AMT-VALUE(1:1) = '+' OR WS-AMT-VALUE(1:1) = '-'
058500           COMPUTE WS-AMT-INT-LEN = WS-AMT-LEN - 1
058600        ELSE
058700           COMPUTE WS-AMT-INT-LEN = WS-AMT-LEN
058800        END-IF
058900        MOVE ZEROS TO WS-AMT-FRAC-LEN
059000     END-IF.
059100 
059200     IF WS-AMT-INT-LEN < 1
059300        SET WS-AMT-BAD TO TRUE
059400     END-IF.
059500 
059600     IF WS-AMT-DOT-SEEN AND WS-AMT-FRAC-LEN < 1
059700        SET WS-AMT-BAD TO TRUE
059800     END-IF.
059900 
060000 2620-PARTIR-IMPORTE-F. EXIT.
060100 
060200*----   ARMA EL VALOR NUMERICO Y REDONDEA A 4 DECIMALES   --------
060300 2650-CALCULAR-IMPORTE-I.                                         FX-0233 
060400 
060500     MOVE ZEROS TO WS-AMT-MAGNITUDE.
060600 
060700     IF WS-AMT-VALUE(1:1) = '+' OR WS-AMT-VALUE(1:1) = '-'
060800        MOVE WS-AMT-VALUE(2:WS-AMT-INT-LEN) TO WS-AMT-INT-RAW
060900     ELSE
061000        MOVE WS-AMT-VALUE(1:WS-AMT-INT-LEN) TO WS-AMT-INT-RAW
061100     END-IF.
061200     MOVE WS-AMT-INT-RAW TO WS-AMT-MAG-INT.
061300 
061400     IF WS-AMT-DOT-SEEN
061500        MOVE SPACES TO WS-AMT-FRAC-RAW
061600        IF WS-AMT-FRAC-LEN > 5
061700           MOVE WS-AMT-VALUE(WS-AMT-DOT-POS + 1:5)
061800                                  TO WS-AMT-FRAC-RAW
061900        ELSE
062000           MOVE WS-AMT-VALUE(WS-AMT-DOT-POS + 1:WS-AMT-FRAC-LEN)
062100                                  TO WS-AMT-FRAC-RAW
062200                                     (1:WS-AMT-FRAC-LEN)
062300           MOVE '0' TO WS-AMT-FRAC-RAW(WS-AMT-FRAC-LEN + 1:1)
062400        END-IF
062500        INSPECT WS-AMT-FRAC-RAW CONVERTING SPACE TO '0'
062600        MOVE WS-AMT-FRAC-RAW TO WS-AMT-MAG-FRAC
062700     END-IF.
062800 
062900     IF WS-AMT-NEGATIVE                                           FX-0233 
063000        COMPUTE LK-PARSED-AMOUNT ROUNDED = 0 - WS-AMT-MAGNITUDE   FX-0233 
063100     ELSE
063200        COMPUTE LK-PARSED-AMOUNT ROUNDED = WS-AMT-MAGNITUDE       FX-0233 
063300     END-IF.
063400 
063500 2650-CALCULAR-IMPORTE-F. EXIT.
063600 
063700 
063800*----   RUTINA GENERICA DE TRIM (SIN FUNCTION TRIM)   ------------
063900 2050-TRIM-I.
064000 
064100     MOVE SPACES TO WS-TRIM-SALIDA.
064200     MOVE ZEROS  TO WS-TRIM-INICIO WS-TRIM-FIN WS-TRIM-LEN.
064300 
064400     PERFORM 2055-TRIM-BUSCAR-INI-I THRU 2055-TRIM-BUSCAR-INI-F
064500        VARYING WS-IDX FROM 1 BY 1
064600        UNTIL WS-IDX > 80 OR WS-TRIM-INICIO NOT = ZERO.
064700 
064800     IF WS-TRIM-INICIO NOT = ZERO
064900        PERFORM 2056-TRIM-BUSCAR-FIN-I THRU 2056-TRIM-BUSCAR-FIN-F
065000           VARYING WS-IDX FROM 80 BY -1
065100           UNTIL WS-IDX < WS-TRIM-INICIO OR WS-TRIM-FIN NOT = ZERO
065200        COMPUTE WS-TRIM-LEN = WS-TRIM-FIN - WS-TRIM-INICIO + 1
065300        MOVE WS-TRIM-CAMPO(WS-TRIM-INICIO:WS-TRIM-LEN)
065400                              TO WS-TRIM-SALIDA(1:WS-TRIM-LEN)
065500     END-IF.
065600 
065700 2050-TRIM-F. EXIT.
065800 
065900 2055-TRIM-BUSCAR-INI-I.
066000 
066100     IF WS-TRIM-CAMPO(WS-IDX:1) NOT = SPACE
066200        MOVE WS-IDX TO WS-TRIM-INICIO
066300     END-IF.
066400 
066500 2055-TRIM-BUSCAR-INI-F. EXIT.
066600 
066700 2056-TRIM-BUSCAR-FIN-I.
066800 
066900     IF WS-TRIM-CAMPO(WS-IDX:1) NOT = SPACE
067000        MOVE WS-IDX TO WS-TRIM-FIN
067100     END-IF.
067200 
067300 2056-TRIM-BUSCAR-FIN-F. EXIT.
067400 
067500 
067600 9999-FINAL-I.
067700 
067800     CONTINUE.
067900 
068000 9999-FINAL-F. EXIT.
