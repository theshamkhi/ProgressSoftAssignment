000100******************************************************************
000200*    CP-RESULT                                                   *
000300*    LAYOUT - IMPORT RUN SUMMARY (FOOTER OF DEALRPT)             *
000400*    NO CONTROL BREAKS - ONE SET OF TOTALS FOR THE WHOLE FILE    *
000500******************************************************************
000600 01  WS-REG-RESULTADO.
000700*        ROWS READ (BLANK LINES EXCLUDED)
000800     03  RES-TOTAL-ROWS          PIC 9(09)   VALUE ZEROS.
000900*        ROWS VALIDATED AND NEWLY INSERTED
001000     03  RES-SUCC-INSERTS        PIC 9(09)   VALUE ZEROS.
001100*        ROWS VALIDATED BUT ALREADY ON FILE BY DEAL ID
001200     03  RES-DUPLICATES          PIC 9(09)   VALUE ZEROS.
001300*        ROWS REJECTED BY THE COLUMN-COUNT RULE OR FIELD RULES
001400     03  RES-VALID-ERRORS        PIC 9(09)   VALUE ZEROS.
001500*        ROWS THAT FAILED THE STORE-INSERT STEP FOR A REASON
001600*        OTHER THAN DUPLICATION (RESERVED - CURRENT LOGIC ROUTES
001700*        KEY VIOLATIONS TO RES-DUPLICATES, SO THIS STAYS ZERO)
001800     03  RES-DATABASE-ERRORS     PIC 9(09)   VALUE ZEROS.
001850     03  FILLER                  PIC X(10)   VALUE SPACES.
001900
002000*---------------------------------------------------------------*
002100*    PRINT LINE - REPORT DETAIL (ONE PER REJECTED/DUPLICATE ROW)*
002200*---------------------------------------------------------------*
002300 01  WS-REG-DETALLE.
002400     03  DET-LITERAL             PIC X(04)   VALUE 'Row '.
002500     03  DET-ROW-NRO             PIC ZZZZZZ9.
002600     03  DET-COLON               PIC X(02)   VALUE ': '.
002700     03  DET-MENSAJE             PIC X(120)  VALUE SPACES.
002800     03  FILLER                  PIC X(05)   VALUE SPACES.
002900 
003000*---------------------------------------------------------------*
003100*    PRINT LINE - REPORT HEADER                                 *
003200*---------------------------------------------------------------*
003300 01  WS-REG-CABECERA.
003400     03  FILLER                  PIC X(21)   VALUE
003500                                 'FX DEAL IMPORT RUN: '.
003600     03  CAB-ARCHIVO             PIC X(40)   VALUE SPACES.
003700     03  FILLER                  PIC X(14)   VALUE
003800                                 '   RUN DATE: '.
003900     03  CAB-FECHA               PIC 9999/99/99.
004000     03  FILLER                  PIC X(53)   VALUE SPACES.
004100 
004200*---------------------------------------------------------------*
004300*    PRINT LINES - REPORT FOOTER TOTALS                         *
004400*---------------------------------------------------------------*
004500 01  WS-REG-TOTALES.
004600     03  TOT-LITERAL             PIC X(20)   VALUE SPACES.
004700     03  TOT-VALOR               PIC ZZZ,ZZZ,ZZ9.
004800     03  FILLER                  PIC X(93)   VALUE SPACES.
