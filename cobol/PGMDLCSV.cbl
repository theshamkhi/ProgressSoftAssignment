000100nes
000200ATION DIVISION.
000300 PROGRAM-ID. PGMDLCSV.
000400 AUTHOR. R HALVORSEN.
000500 INSTALLATION. TREASURY OPERATIONS - BATCH SYSTEMS.
000600 DATE-WRITTEN. 03/26/1991.
000700 DATE-COMPILED.
000800 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000900******************************************************************
001000*    PGMDLCSV - FX DEAL CSV IMPORT - MAIN BATCH DRIVER           *
001100*    =====================================================      *
001200*  READS THE DAILY FX DEAL FEED (NOVDEALS.CSV), DROPS THE        *
001300*  HEADER LINE, SPLITS EACH REMAINING LINE ON COMMAS AND DRIVES  *
001400*  IT THROUGH PGMDLVAL (VALIDATE), PGMDLMAP (BUILD CANONICAL     *
001500*  RECORD) AND PGMDLINS (DEDUP + STORE).  WRITES ONE DIAGNOSTIC  *
001600*  LINE TO DEALRPT FOR EVERY ROW THAT IS NOT A CLEAN INSERT, AND *
001700*  A FOOTER OF RUN TOTALS.  THIS IS THE ONLY PROGRAM IN THE      *
001800*  SUITE THAT IS SCHEDULED DIRECTLY BY THE NIGHTLY JCL.          *
001900******************************************************************
002000*    CHANGE LOG
002100*    ----------
002200*    03/26/91  RHALVOR   ORIGINAL PROGRAM - REQ FX-0142
002300*    09/14/91  RHALVOR   ADDED DEALRPT DIAGNOSTIC OUTPUT FILE
002400*    02/27/92  TBRENNAN  ROW NUMBER NOW COUNTS THE HEADER AS ROW 1
002500*    11/03/93  TBRENNAN  BLANK LINES NO LONGER COUNTED IN TOTALS
002600*    06/19/95  MPACHECO  COLUMN-COUNT CHECK MOVED AHEAD OF CALL
002700*                        TO PGMDLVAL - REQ FX-0233
002800*    08/22/97  DKOWALSKI DEAL STORE INIT/FINAL NOW VIA PGMDLINS
002900*                        FUNCTION CODE, NOT A SEPARATE CALL
003000*    03/11/98  DKOWALSKI DUPLICATE MESSAGE NOW SHOWS THE DEAL ID
003100*    12/30/98  RHALVOR   Y2K - RUN DATE ACCEPTED AS 8 DIGITS
003200*    05/16/01  SFELDMAN  DATABASE-ERROR ROWS NOW GET OWN MESSAGE
003300*    10/02/03  SFELDMAN  MSG TEXT ALIGNED TO IMPORT STANDARD V2
003400*    04/18/06  TBRENNAN  EMPTY-FILE AND READ-ERROR CONDITIONS NOW
003500*                        WRITE A DEALRPT DIAGNOSTIC LINE, NOT JUST
003600*                        A CONSOLE MESSAGE - REQ FX-0311
003700******************************************************************
003800 
003900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT DEALIN  ASSIGN TO DDDLIN
004800     ORGANIZATION IS LINE SEQUENTIAL
004900     FILE STATUS  IS FS-DEALIN.
005000 
005100     SELECT DEALRPT ASSIGN TO DDDLRPT
005200     ORGANIZATION IS LINE SEQUENTIAL
005300     FILE STATUS  IS FS-DEALRPT.
005400 
005500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005600 DATA DIVISION.
005700 FILE SECTION.
005800 
005900 FD  DEALIN
006000     BLOCK CONTAINS 0 RECORDS
006100     RECORDING MODE IS F.
006200 01  FS-DEALIN-LINEA.
006300     03  FS-DEALIN-DATA          PIC X(299).
006400     03  FILLER                  PIC X(001).
006500 
006600 FD  DEALRPT
006700     BLOCK CONTAINS 0 RECORDS
006800     RECORDING MODE IS F.
006900 01  FS-DEALRPT-LINEA.
007000     03  FS-DEALRPT-DATA         PIC X(137).
007100     03  FILLER                  PIC X(001).
007200 
007300 WORKING-STORAGE SECTION.
007400*=======================*
007500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007600 
007700*----   ARCHIVOS  ------------------------------------------------
007800 77  FS-DEALIN               PIC XX      VALUE SPACES.
007900 77  FS-DEALRPT              PIC XX      VALUE SPACES.
008000 77  WS-INPUT-FILENAME       PIC X(40)   VALUE 'NOVDEALS.CSV'.
008100 
008200 77  WS-STATUS-FIN           PIC X       VALUE 'N'.
008300     88  WS-FIN-LECTURA                  VALUE 'Y'.
008400     88  WS-NO-FIN-LECTURA               VALUE 'N'.
008500 
008600*----   SUBSCRIPTS / COUNTERS  -----------------------------------
008700 77  WS-ROW-NUM              PIC 9(07)   COMP VALUE ZEROS.
008800 77  WS-FIELD-COUNT          PIC 9(02)   COMP VALUE ZEROS.
008900 
009000*----   FECHA / HORA DE CORRIDA  ---------------------------------
009100 77  WS-RUN-DATE             PIC 9(08)   COMP VALUE ZEROS.
009200 77  WS-RUN-TIME             PIC 9(06)   COMP VALUE ZEROS.
009300 
009400*----   LINEA CRUDA DE ENTRADA (1ST REDEFINES) -------------------
009500 01  WS-CSV-LINEA                PIC X(300)  VALUE SPACES.
009600 01  WS-CSV-LINEA-CABEZA REDEFINES WS-CSV-LINEA.
009700     03  WS-CSV-PRIMER-CHAR      PIC X(01).
009800     03  FILLER                  PIC X(299).
009900 
010000*----   COPY  ----------------------------------------------------
010100     COPY CPDEALIN.
010200     COPY CPRESULT.
010300 
010400*----   AREA DE LLAMADA A PGMDLVAL  ------------------------------
010500 01  WS-VAL-AREA.
010600     03  WS-VAL-DEAL-ID          PIC X(40).
010700     03  WS-VAL-FROM-CUR-RAW     PIC X(80).
010800     03  WS-VAL-TO-CUR-RAW       PIC X(80).
010900     03  WS-VAL-TIMESTAMP-RAW    PIC X(80).
011000     03  WS-VAL-AMOUNT-RAW       PIC X(80).
011100     03  WS-VAL-FROM-CUR         PIC X(03).
011200     03  WS-VAL-TO-CUR           PIC X(03).
011300     03  WS-VAL-STATUS           PIC X(01).
011400         88  WS-VAL-OK                   VALUE 'V'.
011500         88  WS-VAL-BAD                  VALUE 'E'.
011600     03  WS-VAL-MSG              PIC X(120).
011700     03  WS-VAL-TS-DATE          PIC 9(08).
011800     03  WS-VAL-TS-TIME          PIC 9(06).
011900     03  WS-VAL-AMOUNT           PIC S9(15)V9(04).
012000 
012100*----   AREA DE LLAMADA A PGMDLMAP  ------------------------------
012200 01  WS-MAP-AREA.
012300     03  WS-MAP-DEAL-ID-RAW      PIC X(40).
012400     03  WS-MAP-FROM-CUR         PIC X(03).
012500     03  WS-MAP-TO-CUR           PIC X(03).
012600     03  WS-MAP-TS-DATE          PIC 9(08).
012700     03  WS-MAP-TS-TIME          PIC 9(06).
012800     03  WS-MAP-AMOUNT           PIC S9(15)V9(04).
012900     03  WS-MAP-RUN-DATE         PIC 9(08).
013000     03  WS-MAP-RUN-TIME         PIC 9(06).
013100     03  WS-MAP-OUT-DEAL         PIC X(94).
013200*        2ND REDEFINES - PULL THE DEAL ID OUT OF THE MAPPED
013300*        RECORD FOR THE DUPLICATE-KEY DIAGNOSTIC LINE
013400     03  WS-MAP-OUT-DEAL-FIELDS REDEFINES WS-MAP-OUT-DEAL.
013500         05  WS-MODF-DEAL-ID     PIC X(40).
013600         05  FILLER              PIC X(54).
013700 
013800*----   AREA DE LLAMADA A PGMDLINS  ------------------------------
013900 01  WS-INS-AREA.
014000     03  WS-INS-FUNCTION         PIC X(01).
014100     03  WS-INS-IN-DEAL          PIC X(94).
014200     03  WS-INS-RESULT           PIC X(01).
014300         88  WS-INS-INSERTED             VALUE 'N'.
014400         88  WS-INS-DUPLICATE            VALUE 'D'.
014500         88  WS-INS-DBERROR              VALUE 'E'.
014600 
014700*----   ESTAMPA DE CORRIDA COMO UN SOLO CAMPO (3RD REDEFINES) ----
014800 01  WS-RUN-STAMP-GROUP.
014900     03  WS-RUN-STAMP-DATE       PIC 9(08).
015000     03  WS-RUN-STAMP-TIME       PIC 9(06).
015100 01  WS-RUN-STAMP REDEFINES WS-RUN-STAMP-GROUP PIC 9(14).
015200 
015300 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
015400 
015500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015600 PROCEDURE DIVISION.
015700 
015800 0000-MAIN-PROCESS-I.
015900 
016000     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
016100     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
016200                            UNTIL WS-FIN-LECTURA.
016300     PERFORM 9000-FINAL-I   THRU 9000-FINAL-F.
016400 
016500 0000-MAIN-PROCESS-F. GOBACK.
016600 
016700 
016800*----   ABRE ARCHIVOS, ESCRIBE CABECERA, ARRANCA EL DEAL STORE  --
016900 1000-INICIO-I.
017000 
017100     OPEN INPUT DEALIN.
017200 
017300     IF FS-DEALIN NOT = '00'
017400        DISPLAY '* ERROR EN OPEN DEALIN = ' FS-DEALIN
017500        MOVE 9999 TO RETURN-CODE
017600        SET  WS-FIN-LECTURA TO TRUE
017700        PERFORM 9000-FINAL-I THRU 9000-FINAL-F
017800     END-IF.
017900 
018000     OPEN OUTPUT DEALRPT.
018100 
018200     IF FS-DEALRPT NOT = '00'
018300        DISPLAY '* ERROR EN OPEN DEALRPT = ' FS-DEALRPT
018400        MOVE 9999 TO RETURN-CODE
018500        SET  WS-FIN-LECTURA TO TRUE
018600        PERFORM 9000-FINAL-I THRU 9000-FINAL-F
018700     END-IF.
018800 
018900     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
019000     ACCEPT WS-RUN-TIME FROM TIME.
019100 
019200     SET WS-NO-FIN-LECTURA TO TRUE.
019300     MOVE ZEROS TO WS-ROW-NUM.
019400     MOVE ZEROS TO RES-TOTAL-ROWS RES-SUCC-INSERTS
019500                   RES-DUPLICATES RES-VALID-ERRORS
019600                   RES-DATABASE-ERRORS.
019700 
019800     PERFORM 1200-CABECERA-RPT-I  THRU 1200-CABECERA-RPT-F.
019900     PERFORM 1100-LEER-CABECERA-I THRU 1100-LEER-CABECERA-F.      FX-0311 
020000 
020100     MOVE 'I' TO WS-INS-FUNCTION.
020200     CALL 'PGMDLINS' USING WS-INS-AREA.
020300 
020400 1000-INICIO-F. EXIT.
020500 
020600*----   LA PRIMER LINEA DEL ARCHIVO ES LA CABECERA - SE DESCARTA -
020700 1100-LEER-CABECERA-I.
020800 
020900     READ DEALIN INTO WS-CSV-LINEA.
021000     ADD 1 TO WS-ROW-NUM.
021100 
021200     IF FS-DEALIN NOT = '00'                                      FX-0311 
021300        MOVE 'Empty file' TO WS-VAL-MSG                           FX-0311 
021400        PERFORM 2700-ESCRIBIR-I THRU 2700-ESCRIBIR-F              FX-0311 
021500        SET WS-FIN-LECTURA TO TRUE                                FX-0311 
021600     END-IF.
021700 
021800 1100-LEER-CABECERA-F. EXIT.
021900 
022000*----   ESCRIBE LA LINEA DE CABECERA DEL REPORTE DE DIAGNOSTICO --
022100 1200-CABECERA-RPT-I.
022200 
022300     MOVE SPACES         TO WS-REG-CABECERA.
022400     MOVE WS-INPUT-FILENAME TO CAB-ARCHIVO.
022500     MOVE WS-RUN-DATE    TO CAB-FECHA.
022600 
022700     WRITE FS-DEALRPT-LINEA FROM WS-REG-CABECERA.
022800 
022900 1200-CABECERA-RPT-F. EXIT.
023000 
023100 
023200*----   UN CICLO POR CADA LINEA RESTANTE DEL ARCHIVO DE ENTRADA  -
023300 2000-PROCESO-I.
023400 
023500     PERFORM 2100-LEER-I THRU 2100-LEER-F.
023600 
023700     IF NOT WS-FIN-LECTURA
023800        IF WS-CSV-LINEA NOT = SPACES
023900           ADD 1 TO RES-TOTAL-ROWS
024000           PERFORM 2300-SPLIT-I THRU 2300-SPLIT-F
024100        END-IF
024200     END-IF.
024300 
024400 2000-PROCESO-F. EXIT.
024500 
024600*----   LEE LA SIGUIENTE LINEA FISICA DEL ARCHIVO  ---------------
024700 2100-LEER-I.
024800 
024900     READ DEALIN INTO WS-CSV-LINEA.
025000     ADD 1 TO WS-ROW-NUM.
025100 
025200     EVALUATE FS-DEALIN
025300        WHEN '00'
025400           CONTINUE
025500        WHEN '10'
025600           SET WS-FIN-LECTURA TO TRUE
025700        WHEN OTHER
025800           PERFORM 1050-IOERROR-I THRU 1050-IOERROR-F
025900     END-EVALUATE.
026000 
026100 2100-LEER-F. EXIT.
026200 
026300*----   ERROR DE LECTURA - SE TRATA COMO FIN DE ARCHIVO  ---------
026400 1050-IOERROR-I.
026500 
026600     DISPLAY '* ERROR EN READ DEALIN = ' FS-DEALIN
026700             ' EN LA FILA ' WS-ROW-NUM.
026800 
026900     STRING 'Failed to process file: I/O error status '           FX-0311 
027000                                    DELIMITED BY SIZE             FX-0311 
027100            FS-DEALIN              DELIMITED BY SIZE              FX-0311 
027200            INTO WS-VAL-MSG.                                      FX-0311 
027300     PERFORM 2700-ESCRIBIR-I THRU 2700-ESCRIBIR-F.                FX-0311 
027400 
027500     SET WS-FIN-LECTURA TO TRUE.
027600 
027700 1050-IOERROR-F. EXIT.
027800 
027900 
028000*----   PARTE LA LINEA EN 5 CAMPOS - REGLA 0: CANTIDAD DE CAMPOS -
028100 2300-SPLIT-I.
028200 
028300     MOVE SPACES TO WS-REG-DEALIMP-RAW.
028400     MOVE ZEROS  TO WS-FIELD-COUNT.
028500 
028600     UNSTRING WS-CSV-LINEA DELIMITED BY ','
028700        INTO DLI-RAW-FIELD(1) DLI-RAW-FIELD(2) DLI-RAW-FIELD(3)
028800             DLI-RAW-FIELD(4) DLI-RAW-FIELD(5) DLI-RAW-FIELD(6)
028900             DLI-RAW-FIELD(7) DLI-RAW-FIELD(8)
029000        TALLYING IN WS-FIELD-COUNT.
029100 
029200     IF WS-FIELD-COUNT NOT = 5                                    MP950619
029300        MOVE 'Unexpected number of columns' TO WS-VAL-MSG         MP950619
029400        PERFORM 2750-ERROR-VALIDACION-I                           MP950619
029500           THRU 2750-ERROR-VALIDACION-F                           MP950619
029600     ELSE
029700        MOVE DLI-RAW-FIELD(1) TO DLI-DEAL-ID
029800        PERFORM 2400-VALIDAR-I THRU 2400-VALIDAR-F
029900     END-IF.
030000 
030100 2300-SPLIT-F. EXIT.
030200 
030300*----   REGLAS 1-6 (PGMDLVAL)  -----------------------------------
030400 2400-VALIDAR-I.
030500 
030600     MOVE DLI-DEAL-ID       TO WS-VAL-DEAL-ID.
030700     MOVE DLI-RAW-FIELD(2)  TO WS-VAL-FROM-CUR-RAW.
030800     MOVE DLI-RAW-FIELD(3)  TO WS-VAL-TO-CUR-RAW.
030900     MOVE DLI-RAW-FIELD(4)  TO WS-VAL-TIMESTAMP-RAW.
031000     MOVE DLI-RAW-FIELD(5)  TO WS-VAL-AMOUNT-RAW.
031100 
031200     CALL 'PGMDLVAL' USING WS-VAL-AREA.
031300 
031400     IF WS-VAL-BAD
031500        PERFORM 2750-ERROR-VALIDACION-I
031600           THRU 2750-ERROR-VALIDACION-F
031700     ELSE
031800        PERFORM 2500-MAPEAR-I THRU 2500-MAPEAR-F
031900     END-IF.
032000 
032100 2400-VALIDAR-F. EXIT.
032200 
032300*----   REGISTRA UNA FILA RECHAZADA POR VALIDACION  --------------
032400 2750-ERROR-VALIDACION-I.
032500 
032600     ADD 1 TO RES-VALID-ERRORS.
032700     PERFORM 2700-ESCRIBIR-I THRU 2700-ESCRIBIR-F.
032800 
032900 2750-ERROR-VALIDACION-F. EXIT.
033000 
033100 
033200*----   ARMA EL REGISTRO CANONICO (PGMDLMAP)  --------------------
033300 2500-MAPEAR-I.
033400 
033500     MOVE DLI-DEAL-ID       TO WS-MAP-DEAL-ID-RAW.
033600*        FROM/TO CURRENCY ARE ROUND-TRIPPED THROUGH THE
033700*        CANONICAL ROW SO DLI-FROM-CUR/DLI-TO-CUR CARRY THE
033800*        VALIDATED CODE, NOT JUST THE UNCHECKED CSV TEXT.
033900     MOVE WS-VAL-FROM-CUR   TO DLI-FROM-CUR.
034000     MOVE WS-VAL-TO-CUR     TO DLI-TO-CUR.
034100     MOVE DLI-FROM-CUR      TO WS-MAP-FROM-CUR.
034200     MOVE DLI-TO-CUR        TO WS-MAP-TO-CUR.
034300     MOVE WS-VAL-TS-DATE    TO WS-MAP-TS-DATE.
034400     MOVE WS-VAL-TS-TIME    TO WS-MAP-TS-TIME.
034500     MOVE WS-VAL-AMOUNT     TO WS-MAP-AMOUNT.
034600     MOVE WS-RUN-DATE       TO WS-MAP-RUN-DATE.
034700     MOVE WS-RUN-TIME       TO WS-MAP-RUN-TIME.
034800 
034900     CALL 'PGMDLMAP' USING WS-MAP-AREA.
035000 
035100     PERFORM 2600-GRABAR-I THRU 2600-GRABAR-F.
035200 
035300 2500-MAPEAR-F. EXIT.
035400 
035500*----   VERIFICA DUPLICADO Y GRABA (PGMDLINS)  -------------------
035600 2600-GRABAR-I.
035700 
035800     MOVE 'W' TO WS-INS-FUNCTION.
035900     MOVE WS-MAP-OUT-DEAL TO WS-INS-IN-DEAL.
036000 
036100     CALL 'PGMDLINS' USING WS-INS-AREA.
036200 
036300     EVALUATE TRUE
036400        WHEN WS-INS-INSERTED
036500           ADD 1 TO RES-SUCC-INSERTS
036600        WHEN WS-INS-DUPLICATE
036700           ADD 1 TO RES-DUPLICATES
036800           STRING 'Duplicate deal ID ''' DELIMITED BY SIZE        DK980311
036900                  WS-MODF-DEAL-ID DELIMITED BY SPACE              DK980311
037000                  ''''                   DELIMITED BY SIZE
037100                  INTO WS-VAL-MSG
037200           PERFORM 2700-ESCRIBIR-I THRU 2700-ESCRIBIR-F
037300        WHEN WS-INS-DBERROR                                       SF010516
037400           ADD 1 TO RES-DATABASE-ERRORS                           SF010516
037500           STRING 'Deal store write error for deal ID '''         SF010516
037600                                          DELIMITED BY SIZE
037700                  WS-MODF-DEAL-ID DELIMITED BY SPACE
037800                  ''''                   DELIMITED BY SIZE
037900                  INTO WS-VAL-MSG
038000           PERFORM 2700-ESCRIBIR-I THRU 2700-ESCRIBIR-F
038100     END-EVALUATE.
038200 
038300 2600-GRABAR-F. EXIT.
038400 
038500 
038600*----   ESCRIBE UNA LINEA DE DIAGNOSTICO EN DEALRPT  -------------
038700 2700-ESCRIBIR-I.
038800 
038900     MOVE SPACES      TO WS-REG-DETALLE.
039000     MOVE WS-ROW-NUM  TO DET-ROW-NRO.
039100     MOVE WS-VAL-MSG  TO DET-MENSAJE.
039200 
039300     WRITE FS-DEALRPT-LINEA FROM WS-REG-DETALLE.
039400 
039500 2700-ESCRIBIR-F. EXIT.
039600 
039700 
039800*----   CIERRA EL DEAL STORE, IMPRIME TOTALES, CIERRA ARCHIVOS  --
039900 9000-FINAL-I.
040000 
040100     MOVE 'F' TO WS-INS-FUNCTION.
040200     CALL 'PGMDLINS' USING WS-INS-AREA.
040300 
040400     PERFORM 9200-TOTALES-I THRU 9200-TOTALES-F.
040500 
040600     CLOSE DEALIN.
040700     CLOSE DEALRPT.
040800 
040900 9000-FINAL-F. EXIT.
041000 
041100*----   FOOTER DE 5 TOTALES DEL REPORTE DE DIAGNOSTICO  ----------
041200 9200-TOTALES-I.
041300 
041400     MOVE SPACES TO WS-REG-TOTALES.
041500     MOVE 'Total Rows:         ' TO TOT-LITERAL.
041600     MOVE RES-TOTAL-ROWS         TO TOT-VALOR.
041700     WRITE FS-DEALRPT-LINEA FROM WS-REG-TOTALES.
041800 
041900     MOVE SPACES TO WS-REG-TOTALES.
042000     MOVE 'Successful Inserts: ' TO TOT-LITERAL.
042100     MOVE RES-SUCC-INSERTS       TO TOT-VALOR.
042200     WRITE FS-DEALRPT-LINEA FROM WS-REG-TOTALES.
042300 
042400     MOVE SPACES TO WS-REG-TOTALES.
042500     MOVE 'Duplicates:         ' TO TOT-LITERAL.
042600     MOVE RES-DUPLICATES         TO TOT-VALOR.
042700     WRITE FS-DEALRPT-LINEA FROM WS-REG-TOTALES.
042800 
042900     MOVE SPACES TO WS-REG-TOTALES.
043000     MOVE 'Validation Errors:  ' TO TOT-LITERAL.
043100     MOVE RES-VALID-ERRORS       TO TOT-VALOR.
043200     WRITE FS-DEALRPT-LINEA FROM WS-REG-TOTALES.
043300 
043400     MOVE SPACES TO WS-REG-TOTALES.
043500     MOVE 'Database Errors:    ' TO TOT-LITERAL.
043600     MOVE RES-DATABASE-ERRORS    TO TOT-VALOR.
043700     WRITE FS-DEALRPT-LINEA FROM WS-REG-TOTALES.
043800 
043900 9200-TOTALES-F. EXIT.
